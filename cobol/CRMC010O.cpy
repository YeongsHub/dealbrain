000100*-----------------------------------------------------------------        
000200*CRMC010O - COMMAREA DE SALIDA CRMB006                                    
000300*13/03/96 RGV ALTA INICIAL                                                
000400*-----------------------------------------------------------------        
000500 01  REG-CRMC010O.                                                        
000600     02  CRX-ENCONTRADO          PIC X(1).                                
000700         88  CRX-SI-ENCONTRADO   VALUE 'S'.                               
000800         88  CRX-NO-ENCONTRADO   VALUE 'N'.                               
