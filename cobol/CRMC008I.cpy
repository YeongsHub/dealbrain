000100*-----------------------------------------------------------------        
000200*CRMC008I - COMMAREA DE ENTRADA CRMB004 (RESUMEN DE LOTE)                 
000300*ACUMULADORES DEL LOTE COMPLETO DE OPORTUNIDADES ANALIZADAS.              
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 01  REG-CRMC008I.                                                        
000700     02  CRS-TOTAL-DEALS         PIC 9(6) COMP.                           
000800     02  CRS-SUMA-PROBABILIDAD   PIC 9(9) COMP.                           
000900     02  CRS-ACCIONES-ALTA-PRIO  PIC 9(6) COMP.                           
