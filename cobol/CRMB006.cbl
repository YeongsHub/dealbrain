000100******************************************************************        
000200*  * TK100232 18/05/99 LFC UTILITARIO DE BUSQUEDA DE TEXTO    *           
000300*  *          PARA EL LOTE DE ANALISIS DE OPORTUNIDADES (CRM) *           
000400*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL    *           
000500******************************************************************        
000600*IDAPL*BSE                                                                
000700*OBJET*************************************************                   
000800*OBJET** UTILITARIO DE BUSQUEDA DE SUBCADENA (CONTAINS) *                 
000900*OBJET*************************************************                   
001000 *=======================*                                                
001100 IDENTIFICATION DIVISION.                                                 
001200 *=======================*                                                
001300 PROGRAM-ID. CRMB006.                                                     
001400 AUTHOR. LILIANA FERRARI CASTRO.                                          
001500 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001600 DATE-WRITTEN. 18/05/99.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
001900*-----------------------------------------------------------------        
002000*SUBRUTINA CRMB006 - BUSQUEDA DE SUBCADENA SIN DISTINGUIR                 
002100*MAYUSCULAS/MINUSCULAS. LA USAN CRMB002 Y CRMB003 PARA                    
002200*RASTREAR PALABRAS CLAVE EN TEXTO LIBRE (NOTAS, PUNTOS DE                 
002300*DOLOR, COMPETENCIA) DE LA OPORTUNIDAD DE VENTA.                          
002400*                                                                         
002500*RECIBE CRX-TEXTO (PAJAR) Y CRX-PATRON (AGUJA), DEVUELVE                  
002600*CRX-ENCONTRADO = S/N. NO USA FUNCIONES INTRINSECAS - LA                  
002700*BUSQUEDA ES POR RECORRIDO CARACTER A CARACTER (2000-).                   
002800*-----------------------------------------------------------------        
002900*HISTORIA DE MODIFICACIONES                                               
003000*-----------------------------------------------------------------        
003100*18/05/99 LFC ALTA INICIAL DEL PROGRAMA - TK100232                        
003200*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
003300*         TK100301                                                        
003400*-----------------------------------------------------------------        
003500 *====================*                                                   
003600 ENVIRONMENT DIVISION.                                                    
003700 *====================*                                                   
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     UPSI-0 ON STATUS IS CRMB006-TRACE-ON                                 
004200         OFF STATUS IS CRMB006-TRACE-OFF.                                 
004300 *=============*                                                          
004400 DATA DIVISION.                                                           
004500 *=============*                                                          
004600 WORKING-STORAGE SECTION.                                                 
004700*-----------------------------------------------------------------        
004800*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77)                             
004900*-----------------------------------------------------------------        
005000 77  WK-POS-ACTUAL               PIC 9(3) COMP VALUE ZEROS.               
005100 77  WK-POS-MAXIMA               PIC 9(3) COMP VALUE ZEROS.               
005200*-----------------------------------------------------------------        
005300*COPIAS NORMALIZADAS (MAYUSCULAS) DEL PAJAR Y DE LA AGUJA                 
005400*-----------------------------------------------------------------        
005500 01  WK-TEXTO-NORM               PIC X(200) VALUE SPACES.                 
005600 01  WK-TEXTO-NORM-R             REDEFINES WK-TEXTO-NORM.                 
005700     02  FILLER                  PIC X(100).                              
005800     02  FILLER                  PIC X(100).                              
005900 01  WK-PATRON-NORM              PIC X(40) VALUE SPACES.                  
006000 01  WK-PATRON-NORM-R            REDEFINES WK-PATRON-NORM.                
006100     02  FILLER                  PIC X(20).                               
006200     02  FILLER                  PIC X(20).                               
006300*-----------------------------------------------------------------        
006400*CONTROL DE LA BUSQUEDA POR RECORRIDO DE POSICIONES                       
006500*-----------------------------------------------------------------        
006600 01  WK-CONTROL-BUSQUEDA.                                                 
006700     02  WK-LARGO-TEXTO          PIC 9(3) COMP VALUE ZEROS.               
006800     02  WK-LARGO-PATRON         PIC 9(3) COMP VALUE ZEROS.               
006900     02  FILLER                  PIC X(09) VALUE SPACES.                  
007000 01  WK-LARGOS-EDITADOS          PIC 9(6) VALUE ZEROS.                    
007100 01  WK-LARGOS-EDITADOS-R        REDEFINES WK-LARGOS-EDITADOS.            
007200     02  WK-LE-TEXTO             PIC 9(3).                                
007300     02  WK-LE-PATRON            PIC 9(3).                                
007400 *================*                                                       
007500 LINKAGE SECTION.                                                         
007600 *================*                                                       
007700*-----------------------------------------------------------------        
007800*COMMAREA DE ENTRADA/SALIDA (VER CRMB002/CRMB003)                         
007900*-----------------------------------------------------------------        
008000 COPY CRMC010I.                                                           
008100 COPY CRMC010O.                                                           
008200 *==================*                                                     
008300 PROCEDURE DIVISION USING REG-CRMC010I REG-CRMC010O.                      
008400 *==================*                                                     
008500*-----------------------                                                  
008600 0000-RUTINA-PRINCIPAL.                                                   
008700*-----------------------                                                  
008800     IF CRMB006-TRACE-ON                                                  
008900         DISPLAY 'CRMB006 - BUSCA ' CRX-PATRON                            
009000     END-IF.                                                              
009100     SET CRX-NO-ENCONTRADO TO TRUE.                                       
009200     MOVE CRX-TEXTO  TO WK-TEXTO-NORM.                                    
009300     MOVE CRX-PATRON TO WK-PATRON-NORM.                                   
009400     INSPECT WK-TEXTO-NORM CONVERTING                                     
009500         'abcdefghijklmnopqrstuvwxyz'                                     
009600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
009700     INSPECT WK-PATRON-NORM CONVERTING                                    
009800         'abcdefghijklmnopqrstuvwxyz'                                     
009900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
010000     PERFORM 1000-CALC-LARGO-TEXTO THRU 1000-EXIT.                        
010100     PERFORM 1100-CALC-LARGO-PATRON THRU 1100-EXIT.                       
010200     MOVE WK-LARGO-TEXTO  TO WK-LE-TEXTO.                                 
010300     MOVE WK-LARGO-PATRON TO WK-LE-PATRON.                                
010400     IF CRMB006-TRACE-ON                                                  
010500         DISPLAY 'CRMB006 - LARGOS ' WK-LARGOS-EDITADOS                   
010600     END-IF.                                                              
010700     IF WK-LARGO-PATRON = 0 OR WK-LARGO-TEXTO = 0                         
010800         GO TO 0000-EXIT                                                  
010900     END-IF.                                                              
011000     IF WK-LARGO-PATRON > WK-LARGO-TEXTO                                  
011100         GO TO 0000-EXIT                                                  
011200     END-IF.                                                              
011300     COMPUTE WK-POS-MAXIMA = WK-LARGO-TEXTO - WK-LARGO-PATRON + 1.        
011400     MOVE 1 TO WK-POS-ACTUAL.                                             
011500     PERFORM 2000-BUSCAR-POSICION THRU 2000-EXIT.                         
011600*-----------                                                              
011700 0000-EXIT.                                                               
011800*-----------                                                              
011900     GOBACK.                                                              
012000*-----------------------                                                  
012100 1000-CALC-LARGO-TEXTO.                                                   
012200*-----------------------                                                  
012300* LARGO REAL (SIN RELLENO) DE WK-TEXTO-NORM (200 BYTES)                   
012400     MOVE 200 TO WK-LARGO-TEXTO.                                          
012500 1000-10-VER-FIN-TEXTO.                                                   
012600     IF WK-LARGO-TEXTO = 0                                                
012700         GO TO 1000-EXIT                                                  
012800     END-IF.                                                              
012900     IF WK-TEXTO-NORM (WK-LARGO-TEXTO:1) NOT = SPACE                      
013000         GO TO 1000-EXIT                                                  
013100     END-IF.                                                              
013200     SUBTRACT 1 FROM WK-LARGO-TEXTO.                                      
013300     GO TO 1000-10-VER-FIN-TEXTO.                                         
013400*-----------                                                              
013500 1000-EXIT.                                                               
013600*-----------                                                              
013700     EXIT.                                                                
013800*------------------------                                                 
013900 1100-CALC-LARGO-PATRON.                                                  
014000*------------------------                                                 
014100* LARGO REAL (SIN RELLENO) DE WK-PATRON-NORM (40 BYTES)                   
014200     MOVE 40 TO WK-LARGO-PATRON.                                          
014300 1100-10-VER-FIN-PATRON.                                                  
014400     IF WK-LARGO-PATRON = 0                                               
014500         GO TO 1100-EXIT                                                  
014600     END-IF.                                                              
014700     IF WK-PATRON-NORM (WK-LARGO-PATRON:1) NOT = SPACE                    
014800         GO TO 1100-EXIT                                                  
014900     END-IF.                                                              
015000     SUBTRACT 1 FROM WK-LARGO-PATRON.                                     
015100     GO TO 1100-10-VER-FIN-PATRON.                                        
015200*-----------                                                              
015300 1100-EXIT.                                                               
015400*-----------                                                              
015500     EXIT.                                                                
015600*----------------------                                                   
015700 2000-BUSCAR-POSICION.                                                    
015800*----------------------                                                   
015900* RECORRE WK-TEXTO-NORM POSICION A POSICION BUSCANDO UNA                  
016000* COINCIDENCIA EXACTA DE WK-PATRON-NORM (LARGO YA CALCULADO)              
016100 2000-10-SIGUIENTE-POSICION.                                              
016200     IF WK-POS-ACTUAL > WK-POS-MAXIMA                                     
016300         GO TO 2000-EXIT                                                  
016400     END-IF.                                                              
016500     IF WK-TEXTO-NORM (WK-POS-ACTUAL:WK-LARGO-PATRON) =                   
016600         WK-PATRON-NORM (1:WK-LARGO-PATRON)                               
016700         SET CRX-SI-ENCONTRADO TO TRUE                                    
016800         GO TO 2000-EXIT                                                  
016900     END-IF.                                                              
017000     ADD 1 TO WK-POS-ACTUAL.                                              
017100     GO TO 2000-10-SIGUIENTE-POSICION.                                    
017200*-----------                                                              
017300 2000-EXIT.                                                               
017400*-----------                                                              
017500     EXIT.                                                                
