000100*-----------------------------------------------------------------        
000200*CRMC000 - LAYOUT DE REGISTRO DE OPORTUNIDAD DE VENTA (DEAL)              
000300*COPY DE USO COMUN DEL SUBSISTEMA CRMB (ANALISIS NOCTURNO DE              
000400*OPORTUNIDADES) - SE INCLUYE EN TODAS LAS COMMAREA QUE VIAJAN             
000500*EL DEAL COMPLETO.                                                        
000600*13/03/96 RGV ALTA INICIAL - PROYECTO BUS SERVICIO EMPRESARIAL            
000700*04/11/98 LFC AJUSTE Y2K - FECHAS PASAN A CCYYMMDD - TK100112             
000800*-----------------------------------------------------------------        
000900 01  REG-CRMC000.                                                         
001000     02  CRD-DEAL-ID             PIC X(20).                               
001100     02  CRD-RAZON-SOCIAL        PIC X(60).                               
001200     02  CRD-CONTACTO-NOMBRE     PIC X(60).                               
001300     02  CRD-CONTACTO-EMAIL      PIC X(60).                               
001400     02  CRD-CONTACTO-CARGO      PIC X(40).                               
001500     02  CRD-ETAPA               PIC X(13).                               
001600     02  CRD-VALOR-DEAL          PIC S9(9)V99 COMP-3.                     
001700     02  CRD-PRODUCTO-INTERES    PIC X(60).                               
001800     02  CRD-PUNTOS-DOLOR        PIC X(200).                              
001900     02  CRD-COMPETENCIA         PIC X(60).                               
002000     02  CRD-DECISOR-CARGO       PIC X(40).                               
002100     02  CRD-ESTADO-PRESUPUESTO  PIC X(14).                               
002200     02  CRD-VENDEDOR            PIC X(40).                               
002300     02  CRD-REGION              PIC X(30).                               
002400     02  CRD-FEC-ULT-CONTACTO    PIC 9(8).                                
002500         03  CRD-FUC-R                                                    
002600               REDEFINES CRD-FEC-ULT-CONTACTO PIC 9(8).                   
002700             04  CRD-FUC-CCYY    PIC 9(4).                                
002800             04  CRD-FUC-MM      PIC 9(2).                                
002900             04  CRD-FUC-DD      PIC 9(2).                                
003000     02  CRD-FEC-PROX-REUNION    PIC 9(8).                                
003100         03  CRD-FPR-R                                                    
003200               REDEFINES CRD-FEC-PROX-REUNION PIC 9(8).                   
003300             04  CRD-FPR-CCYY    PIC 9(4).                                
003400             04  CRD-FPR-MM      PIC 9(2).                                
003500             04  CRD-FPR-DD      PIC 9(2).                                
003600     02  CRD-NOTAS               PIC X(200).                              
003700     02  FILLER                  PIC X(10) VALUE SPACES.                  
