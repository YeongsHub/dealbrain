000100*-----------------------------------------------------------------        
000200*CRMC006O - COMMAREA DE SALIDA CRMB002 (PROBABILITY-RESULT)               
000300*TASA DE EXITO, NIVEL DE CONFIANZA Y FACTORES POS/NEG.                    
000400*13/03/96 RGV ALTA INICIAL                                                
000500*22/09/99 LFC SE AGREGA CRP-TODOS-FACTORES (REDEFINES) PARA               
000600*         IMPRESION SECUENCIAL DE FACTORES - TICKET 100118                
000700*-----------------------------------------------------------------        
000800 01  REG-CRMC006O.                                                        
000900     02  CRP-TASA-EXITO          PIC 9(3).                                
001000     02  CRP-NIVEL-CONFIANZA     PIC X(12).                               
001100         88  CRP-CONF-ALTA       VALUE 'High'.                            
001200         88  CRP-CONF-MEDIA-ALTA VALUE 'Medium-High'.                     
001300         88  CRP-CONF-MEDIA      VALUE 'Medium'.                          
001400         88  CRP-CONF-MEDIA-BAJA VALUE 'Medium-Low'.                      
001500         88  CRP-CONF-BAJA       VALUE 'Low'.                             
001600         88  CRP-CONF-CIERTA     VALUE 'Certain'.                         
001700     02  CRP-BLOQUE-FACTORES.                                             
001800         03  CRP-CANT-POSITIVOS  PIC 9(2) COMP.                           
001900         03  CRP-FACTORES-POS                                             
002000               PIC X(80) OCCURS 10 TIMES INDEXED BY CRP-IXP.              
002100         03  CRP-CANT-NEGATIVOS  PIC 9(2) COMP.                           
002200         03  CRP-FACTORES-NEG                                             
002300               PIC X(80) OCCURS 10 TIMES INDEXED BY CRP-IXN.              
002400     02  CRP-BLOQUE-FACTORES-R   REDEFINES CRP-BLOQUE-FACTORES.           
002500         03  FILLER              PIC X(04).                               
002600         03  CRP-TODOS-FACTORES                                           
002700               PIC X(80) OCCURS 20 TIMES INDEXED BY CRP-IXT.              
002800     02  FILLER                  PIC X(10) VALUE SPACES.                  
