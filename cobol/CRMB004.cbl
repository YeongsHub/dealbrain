000100******************************************************************        
000200*  * TK100230 14/05/99 LFC RESUMEN DEL LOTE DE ANALISIS DE     *          
000300*  *          OPORTUNIDADES DE VENTA (CRM)                    *           
000400*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL     *          
000500******************************************************************        
000600*IDAPL*BSE                                                                
000700*OBJET*************************************************                   
000800*OBJET** TOTALES DEL LOTE DE ANALISIS DE OPORTUNIDADES  *                 
000900*OBJET*************************************************                   
001000 *=======================*                                                
001100 IDENTIFICATION DIVISION.                                                 
001200 *=======================*                                                
001300 PROGRAM-ID. CRMB004.                                                     
001400 AUTHOR. LILIANA FERRARI CASTRO.                                          
001500 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001600 DATE-WRITTEN. 14/05/99.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
001900*-----------------------------------------------------------------        
002000*SUBRUTINA CRMB004 - TOTALES DEL LOTE DE ANALISIS DE                      
002100*OPORTUNIDADES DE VENTA. CRMB001 LA INVOCA UNA UNICA VEZ, AL              
002200*FINAL DE LA CORRIDA, CON LOS ACUMULADORES DE LA SEGUNDA                  
002300*PASADA (CANTIDAD DE DEALS, SUMA DE TASAS DE EXITO Y CANTIDAD             
002400*DE ACCIONES DE PRIORIDAD ALTA), Y DEVUELVE:                              
002500*  CRA-TOTAL-DEALS          = CANTIDAD DE OPORTUNIDADES                   
002600*  CRA-PROBABILIDAD-PROM    = PROMEDIO DE TASA DE EXITO,                  
002700*                             REDONDEADO A 1 DECIMAL                      
002800*  CRA-ACCIONES-ALTA-PRIO   = CANTIDAD DE ACCIONES DE                     
002900*                             PRIORIDAD ALTA DE TODO EL LOTE              
003000*SI NO HUBO DEALS, EL PROMEDIO SE DEVUELVE EN CERO.                       
003100*-----------------------------------------------------------------        
003200*HISTORIA DE MODIFICACIONES                                               
003300*-----------------------------------------------------------------        
003400*14/05/99 LFC ALTA INICIAL DEL PROGRAMA - TK100230                        
003500*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
003600*         TK100301                                                        
003700*22/09/03 RGV AGREGADA FECHA DE PROCESO AL TRACE DE UPSI-0                
003800*         PARA CRUZAR CONTRA EL LOG DEL JCL - TK100455                    
003900*-----------------------------------------------------------------        
004000 *====================*                                                   
004100 ENVIRONMENT DIVISION.                                                    
004200 *====================*                                                   
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 ON STATUS IS CRMB004-TRACE-ON                                 
004700         OFF STATUS IS CRMB004-TRACE-OFF.                                 
004800 *=============*                                                          
004900 DATA DIVISION.                                                           
005000 *=============*                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200*-----------------------------------------------------------------        
005300*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77)                             
005400*-----------------------------------------------------------------        
005500 77  WE-PROMEDIO-ENTERO          PIC 9(3) VALUE ZEROS.                    
005600 77  WE-PROMEDIO-DECIMAL         PIC 9(1) VALUE ZEROS.                    
005700*-----------------------------------------------------------------        
005800*CONTADOR AUXILIAR PARA EL CALCULO DEL PROMEDIO                           
005900*-----------------------------------------------------------------        
006000 01  WE-ESPECIALES.                                                       
006100     02  WE-PROMEDIO-CALC                                                 
006200           PIC S9(5)V9(4) COMP-3 VALUE ZEROS.                             
006300     02  FILLER                  PIC X(10) VALUE SPACES.                  
006400 01  WE-PROMEDIO-EDITADO         PIC 9(3)V9 VALUE ZEROS.                  
006500 01  WE-PROMEDIO-EDITADO-R       REDEFINES WE-PROMEDIO-EDITADO.           
006600     02  WE-PE-ENTERO            PIC 9(3).                                
006700     02  WE-PE-DECIMAL           PIC 9(1).                                
006800*-----------------------------------------------------------------        
006900*FECHA DE PROCESO (SOLO PARA EL TRACE DE UPSI-0)                          
007000*-----------------------------------------------------------------        
007100 01  WE-FECHA-PROCESO            PIC 9(6) VALUE ZEROS.                    
007200 01  WE-FECHA-PROCESO-R          REDEFINES WE-FECHA-PROCESO.              
007300     02  WE-FP-AA                PIC 9(2).                                
007400     02  WE-FP-MM                PIC 9(2).                                
007500     02  WE-FP-DD                PIC 9(2).                                
007600 01  WE-ACCIONES-ALTA-EDIT       PIC 9(6) VALUE ZEROS.                    
007700 01  WE-ACCIONES-ALTA-EDIT-R     REDEFINES WE-ACCIONES-ALTA-EDIT.         
007800     02  FILLER                  PIC X(03).                               
007900     02  WE-AA-MILES             PIC 9(3).                                
008000 *================*                                                       
008100 LINKAGE SECTION.                                                         
008200 *================*                                                       
008300*-----------------------------------------------------------------        
008400*COMMAREA DE ENTRADA/SALIDA (VER CRMB001 4100-ESCRIBIR-                   
008500*RESUMEN)                                                                 
008600*-----------------------------------------------------------------        
008700 COPY CRMC008I.                                                           
008800 COPY CRMC008O.                                                           
008900 *==================*                                                     
009000 PROCEDURE DIVISION USING REG-CRMC008I REG-CRMC008O.                      
009100 *==================*                                                     
009200*-----------------------                                                  
009300 0000-RUTINA-PRINCIPAL.                                                   
009400*-----------------------                                                  
009500     MOVE ZEROS TO WE-PROMEDIO-EDITADO.                                   
009600     MOVE ZEROS TO WE-ACCIONES-ALTA-EDIT.                                 
009700     MOVE CRS-ACCIONES-ALTA-PRIO TO WE-ACCIONES-ALTA-EDIT.                
009800     MOVE CRS-TOTAL-DEALS          TO CRA-TOTAL-DEALS.                    
009900     MOVE CRS-ACCIONES-ALTA-PRIO   TO CRA-ACCIONES-ALTA-PRIO.             
010000     IF CRS-TOTAL-DEALS = 0                                               
010100         MOVE ZEROS TO CRA-PROBABILIDAD-PROM                              
010200     ELSE                                                                 
010300*     EL CAMPO DE SALIDA SE REDONDEA DIRECTO (NO SE ARRASTRA UN           
010400*     TRUNCADO DE WE-PROMEDIO-CALC, QUE ES SOLO PARA EL TRACE)            
010500         COMPUTE CRA-PROBABILIDAD-PROM ROUNDED =                          
010600             CRS-SUMA-PROBABILIDAD / CRS-TOTAL-DEALS                      
010700         COMPUTE WE-PROMEDIO-CALC ROUNDED =                               
010800             CRS-SUMA-PROBABILIDAD / CRS-TOTAL-DEALS                      
010900         MOVE WE-PROMEDIO-CALC TO WE-PROMEDIO-EDITADO                     
011000         MOVE WE-PE-ENTERO TO WE-PROMEDIO-ENTERO                          
011100         MOVE WE-PE-DECIMAL TO WE-PROMEDIO-DECIMAL                        
011200     END-IF.                                                              
011300     IF CRMB004-TRACE-ON                                                  
011400         ACCEPT WE-FECHA-PROCESO FROM DATE                                
011500         DISPLAY 'CRMB004 - PROCESO ' WE-FP-AA '/' WE-FP-MM               
011600             '/' WE-FP-DD ' - TOTAL DEALS ' CRS-TOTAL-DEALS               
011700             ' - PROMEDIO ' WE-PROMEDIO-ENTERO '.'                        
011800             WE-PROMEDIO-DECIMAL                                          
011900             ' - ACC.ALTA PRIO (MILES) ' WE-AA-MILES                      
012000     END-IF.                                                              
012100     GOBACK.                                                              
