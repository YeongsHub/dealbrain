000100*-----------------------------------------------------------------        
000200*CRMC009O - COMMAREA DE SALIDA CRMB005 (UTILITARIO DE FECHAS)             
000300*13/03/96 RGV ALTA INICIAL                                                
000400*-----------------------------------------------------------------        
000500 01  REG-CRMC009O.                                                        
000600     02  CRU-DIAS-RESULTADO      PIC S9(8) COMP.                          
000700     02  CRU-FECHA-RESULTADO     PIC 9(8).                                
000800     02  CRU-ERROR               PIC X(1).                                
000900         88  CRU-OK              VALUE 'N'.                               
001000         88  CRU-ERROR-FECHA     VALUE 'Y'.                               
