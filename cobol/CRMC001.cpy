000100*-----------------------------------------------------------------        
000200*CRMC001 - REGISTRO DE ENTRADA CRMB001 (DEAL-INPUT-FILE)                  
000300*LINEA CRUDA DEL ARCHIVO CSV MAS TABLA DE TRABAJO PARA LA                 
000400*DESCOMPOSICION DE LAS 17 COLUMNAS DEL LAYOUT CSV-DEAL-ROW-IN.            
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC001.                                                         
000800     02  CRI-LINEA-CRUDA         PIC X(2000).                             
000900*                                                                         
001000*TABLA DE TRABAJO - UNA CELDA POR COLUMNA CSV (17 COLUMNAS)               
001100 01  WK-CSV-CAMPOS.                                                       
001200     02  WK-CSV-CAMPO                                                     
001300           PIC X(200) OCCURS 17 TIMES INDEXED BY WK-CSV-IX.               
001400 01  WK-CSV-CAMPOS-R             REDEFINES WK-CSV-CAMPOS.                 
001500     02  WK-CSV-DEAL-ID          PIC X(200).                              
001600     02  WK-CSV-RAZON-SOCIAL     PIC X(200).                              
001700     02  WK-CSV-CONTACTO-NOMBRE  PIC X(200).                              
001800     02  WK-CSV-CONTACTO-EMAIL   PIC X(200).                              
001900     02  WK-CSV-CONTACTO-CARGO   PIC X(200).                              
002000     02  WK-CSV-ETAPA            PIC X(200).                              
002100     02  WK-CSV-VALOR-DEAL       PIC X(200).                              
002200     02  WK-CSV-PRODUCTO-INTERES PIC X(200).                              
002300     02  WK-CSV-PUNTOS-DOLOR     PIC X(200).                              
002400     02  WK-CSV-COMPETENCIA      PIC X(200).                              
002500     02  WK-CSV-DECISOR-CARGO    PIC X(200).                              
002600     02  WK-CSV-ESTADO-PRESUP    PIC X(200).                              
002700     02  WK-CSV-VENDEDOR         PIC X(200).                              
002800     02  WK-CSV-REGION           PIC X(200).                              
002900     02  WK-CSV-FEC-ULT-CONTACTO PIC X(200).                              
003000     02  WK-CSV-FEC-PROX-REUNION PIC X(200).                              
003100     02  WK-CSV-NOTAS            PIC X(200).                              
