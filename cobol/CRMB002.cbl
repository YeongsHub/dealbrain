000100******************************************************************        
000200*  * TK100230 14/05/99 LFC CALCULO DE PROBABILIDAD DE CIERRE  *           
000300*  *          DE UNA OPORTUNIDAD DE VENTA (CRM)               *           
000400*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL     *          
000500******************************************************************        
000600*IDAPL*BSE                                                                
000700*OBJET*************************************************                   
000800*OBJET** CALCULO DE PROBABILIDAD DE CIERRE (PER DEAL)  *                  
000900*OBJET*************************************************                   
001000 *=======================*                                                
001100 IDENTIFICATION DIVISION.                                                 
001200 *=======================*                                                
001300 PROGRAM-ID. CRMB002.                                                     
001400 AUTHOR. LILIANA FERRARI CASTRO.                                          
001500 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001600 DATE-WRITTEN. 14/05/99.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
001900*-----------------------------------------------------------------        
002000*SUBRUTINA CRMB002 - CALCULA LA TASA DE EXITO Y EL NIVEL DE               
002100*CONFIANZA DE UNA OPORTUNIDAD DE VENTA, CON EL DETALLE DE                 
002200*LOS FACTORES POSITIVOS Y NEGATIVOS QUE LLEVARON AL RESULTADO             
002300*(PROBABILITY-RESULT). CRMB001 LA INVOCA UNA VEZ POR CADA                 
002400*OPORTUNIDAD DE LA SEGUNDA PASADA.                                        
002500*                                                                         
002600*LAS ETAPAS CLOSED_WON Y CLOSED_LOST SON UN ATAJO (100/0,                 
002700*CONFIANZA CIERTA). PARA EL RESTO DE LAS ETAPAS SE COMBINAN               
002800*EL PESO BASE DE LA ETAPA, EL MULTIPLICADOR DE PRESUPUESTO,               
002900*LA RECENCIA DEL ULTIMO CONTACTO, EL BONUS DE INVOLUCRAMIENTO             
003000*(DECISOR DE NIVEL C, REUNION AGENDADA, POC/DEMO EN NOTAS) Y              
003100*LOS FACTORES DE ETAPA Y DE COMPETENCIA, ACOTANDO EL RESULTADO            
003200*ENTRE 5 Y 95.                                                            
003300*-----------------------------------------------------------------        
003400*HISTORIA DE MODIFICACIONES                                               
003500*-----------------------------------------------------------------        
003600*14/05/99 LFC ALTA INICIAL DEL PROGRAMA - TK100230                        
003700*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
003800*         TK100301                                                        
003900*-----------------------------------------------------------------        
004000 *====================*                                                   
004100 ENVIRONMENT DIVISION.                                                    
004200 *====================*                                                   
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 ON STATUS IS CRMB002-TRACE-ON                                 
004700         OFF STATUS IS CRMB002-TRACE-OFF.                                 
004800 *=============*                                                          
004900 DATA DIVISION.                                                           
005000 *=============*                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200*-----------------------------------------------------------------        
005300*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77)                             
005400*-----------------------------------------------------------------        
005500 77  WE-LARGO-CARGO              PIC 9(2) COMP VALUE ZEROS.               
005600 77  WE-LARGO-COMPETENCIA        PIC 9(2) COMP VALUE ZEROS.               
005700*-----------------------------------------------------------------        
005800*AREA DE TRABAJO DEL CALCULO DE PROBABILIDAD                              
005900*-----------------------------------------------------------------        
006000 01  WE-ESPECIALES.                                                       
006100     02  WE-TEXTO-FACTOR         PIC X(80) VALUE SPACES.                  
006200     02  WE-FACTOR-RECENCIA      PIC 9V99 VALUE ZEROS.                    
006300     02  WE-DIAS-CONTACTO        PIC S9(9) COMP VALUE ZEROS.              
006400     02  WE-DIAS-EDITADO         PIC 9(3) VALUE ZEROS.                    
006500     02  WE-BONUS-ENGAGEMENT     PIC S9(3) COMP VALUE ZEROS.              
006600     02  WE-PROB-AJUSTADA        PIC S9(7)V99 COMP-3 VALUE ZEROS.         
006700     02  WE-PROB-FINAL           PIC S9(7)V99 COMP-3 VALUE ZEROS.         
006800     02  WE-TASA-EXITO-CALC      PIC S9(3) COMP VALUE ZEROS.              
006900     02  WE-BALANCE-FACTORES     PIC S9(3) COMP VALUE ZEROS.              
007000     02  WE-CARGO-NORM           PIC X(40) VALUE SPACES.                  
007100     02  WE-SW-POC-DEMO          PIC X(01) VALUE 'N'.                     
007200         88  WE-POC-DEMO-SI      VALUE 'S'.                               
007300         88  WE-POC-DEMO-NO      VALUE 'N'.                               
007400*-----------------------------------------------------------------        
007500*TABLAS DE ETAPA Y ESTADO DE PRESUPUESTO (BUSQUEDA/NORMALIZA)             
007600*-----------------------------------------------------------------        
007700 COPY CRMT001.                                                            
007800 COPY CRMT002.                                                            
007900*-----------------------------------------------------------------        
008000*AREAS DE COMUNICACION CON LAS SUBRUTINAS DE APOYO                        
008100*-----------------------------------------------------------------        
008200     COPY CRMC009I REPLACING ==REG-CRMC009I==                             
008300         BY ==WK-ENTRADA-FECHA==.                                         
008400     COPY CRMC009O REPLACING ==REG-CRMC009O==                             
008500         BY ==WK-SALIDA-FECHA==.                                          
008600     COPY CRMC010I REPLACING ==REG-CRMC010I==                             
008700         BY ==WK-ENTRADA-TEXTO==.                                         
008800     COPY CRMC010O REPLACING ==REG-CRMC010O==                             
008900         BY ==WK-SALIDA-TEXTO==.                                          
009000 *================*                                                       
009100 LINKAGE SECTION.                                                         
009200 *================*                                                       
009300*-----------------------------------------------------------------        
009400*COMMAREA DE ENTRADA/SALIDA (VER CRMB001 3200-CALCULAR-DEAL)              
009500*-----------------------------------------------------------------        
009600 COPY CRMC006I.                                                           
009700 COPY CRMC006O.                                                           
009800 *==================*                                                     
009900 PROCEDURE DIVISION USING REG-CRMC006I REG-CRMC006O.                      
010000 *==================*                                                     
010100*-----------------------                                                  
010200 0000-RUTINA-PRINCIPAL.                                                   
010300*-----------------------                                                  
010400     IF CRMB002-TRACE-ON                                                  
010500         DISPLAY 'CRMB002 - DEAL ' CRD-DEAL-ID                            
010600     END-IF.                                                              
010700     MOVE ZEROS  TO CRP-TASA-EXITO.                                       
010800     MOVE SPACES TO CRP-NIVEL-CONFIANZA.                                  
010900     MOVE ZEROS  TO CRP-CANT-POSITIVOS CRP-CANT-NEGATIVOS.                
011000     EVALUATE TRUE                                                        
011100         WHEN CRD-ETAPA = 'CLOSED_WON'                                    
011200             PERFORM 2000-CERRADA-GANADA THRU 2000-EXIT                   
011300         WHEN CRD-ETAPA = 'CLOSED_LOST'                                   
011400             PERFORM 2100-CERRADA-PERDIDA THRU 2100-EXIT                  
011500         WHEN OTHER                                                       
011600             PERFORM 3000-CALCULAR-ABIERTA THRU 3000-EXIT                 
011700     END-EVALUATE.                                                        
011800     GOBACK.                                                              
011900*---------------------                                                    
012000 2000-CERRADA-GANADA.                                                     
012100*---------------------                                                    
012200* ATAJO - OPORTUNIDAD YA GANADA                                           
012300     MOVE 100 TO CRP-TASA-EXITO.                                          
012400     SET CRP-CONF-CIERTA TO TRUE.                                         
012500     MOVE 'Deal closed successfully' TO WE-TEXTO-FACTOR.                  
012600     PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT.                      
012700*-----------                                                              
012800 2000-EXIT.                                                               
012900*-----------                                                              
013000     EXIT.                                                                
013100*----------------------                                                   
013200 2100-CERRADA-PERDIDA.                                                    
013300*----------------------                                                   
013400* ATAJO - OPORTUNIDAD YA PERDIDA                                          
013500     MOVE 0 TO CRP-TASA-EXITO.                                            
013600     SET CRP-CONF-CIERTA TO TRUE.                                         
013700     MOVE 'Deal was lost' TO WE-TEXTO-FACTOR.                             
013800     PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT.                      
013900*-----------                                                              
014000 2100-EXIT.                                                               
014100*-----------                                                              
014200     EXIT.                                                                
014300*-----------------------                                                  
014400 3000-CALCULAR-ABIERTA.                                                   
014500*-----------------------                                                  
014600* OPORTUNIDAD AUN ABIERTA - COMBINA PESO BASE DE ETAPA,                   
014700* MULTIPLICADOR DE PRESUPUESTO, RECENCIA, BONUS DE                        
014800* INVOLUCRAMIENTO Y FACTORES DE ETAPA Y COMPETENCIA                       
014900     MOVE CRD-ETAPA TO CRM1-CLAVE.                                        
015000 COPY CRML001.                                                            
015100     MOVE CRD-ESTADO-PRESUPUESTO TO CRM2-CLAVE.                           
015200 COPY CRML002.                                                            
015300     PERFORM 3100-FACTOR-PRESUPUESTO THRU 3100-EXIT.                      
015400     PERFORM 3200-FACTOR-RECENCIA THRU 3200-EXIT.                         
015500     COMPUTE WE-PROB-AJUSTADA =                                           
015600         CRM1-PESO-BASE * CRM2-MULTIPLICADOR * WE-FACTOR-RECENCIA.        
015700     PERFORM 3300-BONUS-ENGAGEMENT THRU 3300-EXIT.                        
015800     PERFORM 3400-FACTOR-ETAPA THRU 3400-EXIT.                            
015900     PERFORM 3500-FACTOR-COMPETENCIA THRU 3500-EXIT.                      
016000     COMPUTE WE-PROB-FINAL =                                              
016100         WE-PROB-AJUSTADA + WE-BONUS-ENGAGEMENT.                          
016200     PERFORM 3600-CLAMPEAR-TASA THRU 3600-EXIT.                           
016300     PERFORM 3700-CALC-CONFIANZA THRU 3700-EXIT.                          
016400*-----------                                                              
016500 3000-EXIT.                                                               
016600*-----------                                                              
016700     EXIT.                                                                
016800*-------------------------                                                
016900 3100-FACTOR-PRESUPUESTO.                                                 
017000*-------------------------                                                
017100* TEXTO DEL ESTADO DE PRESUPUESTO - SE AGREGA ANTES QUE LA                
017200* RECENCIA, SEGUN EL ORDEN DE NEGOCIO DEL INFORME                         
017300     EVALUATE TRUE                                                        
017400         WHEN CRD-ESTADO-PRESUPUESTO = 'APPROVED'                         
017500             MOVE 'Budget approved' TO WE-TEXTO-FACTOR                    
017600             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
017700         WHEN CRD-ESTADO-PRESUPUESTO = 'EXECUTED'                         
017800             MOVE 'Budget executed - strong commitment'                   
017900                 TO WE-TEXTO-FACTOR                                       
018000             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
018100         WHEN CRD-ESTADO-PRESUPUESTO = 'UNDER_REVIEW'                     
018200             MOVE 'Budget under review - awaiting approval'               
018300                 TO WE-TEXTO-FACTOR                                       
018400             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
018500         WHEN CRD-ESTADO-PRESUPUESTO = 'NOT_CONFIRMED'                    
018600             MOVE 'Budget not confirmed yet' TO WE-TEXTO-FACTOR           
018700             PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT               
018800         WHEN CRD-ESTADO-PRESUPUESTO = 'CANCELLED'                        
018900             MOVE 'Budget cancelled - deal at risk'                       
019000                 TO WE-TEXTO-FACTOR                                       
019100             PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT               
019200     END-EVALUATE.                                                        
019300*-----------                                                              
019400 3100-EXIT.                                                               
019500*-----------                                                              
019600     EXIT.                                                                
019700*----------------------                                                   
019800 3200-FACTOR-RECENCIA.                                                    
019900*----------------------                                                   
020000* FACTOR DE RECENCIA SEGUN DIAS DESDE EL ULTIMO CONTACTO                  
020100     IF CRD-FEC-ULT-CONTACTO = 0                                          
020200         MOVE 0.60 TO WE-FACTOR-RECENCIA                                  
020300         MOVE 'No recent contact information available'                   
020400             TO WE-TEXTO-FACTOR                                           
020500         PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT                   
020600     ELSE                                                                 
020700         MOVE SPACES TO WK-ENTRADA-FECHA                                  
020800         SET CRU-FN-DIFERENCIA TO TRUE                                    
020900         MOVE CRD-FEC-ULT-CONTACTO TO CRU-FECHA-1                         
021000         MOVE CR6-FECHA-HOY        TO CRU-FECHA-2                         
021100         CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA            
021200         ON EXCEPTION                                                     
021300             DISPLAY 'CRMB002 - NO SE ENCUENTRA CRMB005'                  
021400             MOVE 999 TO CRU-DIAS-RESULTADO                               
021500         END-CALL                                                         
021600         MOVE CRU-DIAS-RESULTADO TO WE-DIAS-CONTACTO                      
021700         EVALUATE TRUE                                                    
021800             WHEN WE-DIAS-CONTACTO <= 7                                   
021900                 MOVE 1.00 TO WE-FACTOR-RECENCIA                          
022000                 MOVE 'Recent contact within last week'                   
022100                     TO WE-TEXTO-FACTOR                                   
022200                 PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT           
022300             WHEN WE-DIAS-CONTACTO <= 14                                  
022400                 MOVE 0.95 TO WE-FACTOR-RECENCIA                          
022500                 MOVE 'Contact within last two weeks'                     
022600                     TO WE-TEXTO-FACTOR                                   
022700                 PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT           
022800             WHEN WE-DIAS-CONTACTO <= 30                                  
022900                 MOVE 0.90 TO WE-FACTOR-RECENCIA                          
023000                 MOVE WE-DIAS-CONTACTO TO WE-DIAS-EDITADO                 
023100                 MOVE SPACES TO WE-TEXTO-FACTOR                           
023200                 STRING 'No contact for ' DELIMITED BY SIZE               
023300                     WE-DIAS-EDITADO DELIMITED BY SIZE                    
023400                     ' days' DELIMITED BY SIZE                            
023500                     INTO WE-TEXTO-FACTOR                                 
023600                 PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT           
023700             WHEN WE-DIAS-CONTACTO <= 60                                  
023800                 MOVE 0.75 TO WE-FACTOR-RECENCIA                          
023900                 MOVE WE-DIAS-CONTACTO TO WE-DIAS-EDITADO                 
024000                 MOVE SPACES TO WE-TEXTO-FACTOR                           
024100                 STRING 'Stale deal - no contact for '                    
024200                     DELIMITED BY SIZE                                    
024300                     WE-DIAS-EDITADO DELIMITED BY SIZE                    
024400                     ' days' DELIMITED BY SIZE                            
024500                     INTO WE-TEXTO-FACTOR                                 
024600                 PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT           
024700             WHEN OTHER                                                   
024800                 MOVE 0.60 TO WE-FACTOR-RECENCIA                          
024900                 MOVE WE-DIAS-CONTACTO TO WE-DIAS-EDITADO                 
025000                 MOVE SPACES TO WE-TEXTO-FACTOR                           
025100                 STRING 'Stale deal - no contact for '                    
025200                     DELIMITED BY SIZE                                    
025300                     WE-DIAS-EDITADO DELIMITED BY SIZE                    
025400                     ' days' DELIMITED BY SIZE                            
025500                     INTO WE-TEXTO-FACTOR                                 
025600                 PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT           
025700         END-EVALUATE                                                     
025800     END-IF.                                                              
025900*-----------                                                              
026000 3200-EXIT.                                                               
026100*-----------                                                              
026200     EXIT.                                                                
026300*-----------------------                                                  
026400 3300-BONUS-ENGAGEMENT.                                                   
026500*-----------------------                                                  
026600* BONUS DE INVOLUCRAMIENTO: DECISOR DE NIVEL C, REUNION                   
026700* AGENDADA Y MENCION DE POC/DEMO EN LAS NOTAS                             
026800     MOVE ZEROS TO WE-BONUS-ENGAGEMENT.                                   
026900     MOVE CRD-DECISOR-CARGO TO WE-CARGO-NORM.                             
027000     INSPECT WE-CARGO-NORM CONVERTING                                     
027100         'abcdefghijklmnopqrstuvwxyz'                                     
027200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
027300     PERFORM 8000-CALC-LARGO-CARGO THRU 8000-EXIT.                        
027400     IF WE-LARGO-CARGO > 0 AND                                            
027500         (WE-CARGO-NORM = 'CEO' OR 'CIO' OR 'CTO' OR 'CFO' OR             
027600         'COO' OR 'CMO')                                                  
027700         ADD 10 TO WE-BONUS-ENGAGEMENT                                    
027800         MOVE SPACES TO WE-TEXTO-FACTOR                                   
027900         STRING 'C-level decision maker (' DELIMITED BY SIZE              
028000             WE-CARGO-NORM (1:WE-LARGO-CARGO) DELIMITED BY SIZE           
028100             ') engaged' DELIMITED BY SIZE                                
028200             INTO WE-TEXTO-FACTOR                                         
028300         PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT                   
028400     END-IF.                                                              
028500     IF CRD-FEC-PROX-REUNION NOT = 0                                      
028600         MOVE SPACES TO WK-ENTRADA-FECHA                                  
028700         SET CRU-FN-DIFERENCIA TO TRUE                                    
028800         MOVE CR6-FECHA-HOY        TO CRU-FECHA-1                         
028900         MOVE CRD-FEC-PROX-REUNION TO CRU-FECHA-2                         
029000         CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA            
029100         ON EXCEPTION                                                     
029200             DISPLAY 'CRMB002 - NO SE ENCUENTRA CRMB005'                  
029300             MOVE -999 TO CRU-DIAS-RESULTADO                              
029400         END-CALL                                                         
029500         IF CRU-DIAS-RESULTADO NOT < -1                                   
029600             ADD 5 TO WE-BONUS-ENGAGEMENT                                 
029700             MOVE SPACES TO WE-TEXTO-FACTOR                               
029800             STRING 'Meeting scheduled for ' DELIMITED BY SIZE            
029900                 CRD-FPR-CCYY DELIMITED BY SIZE                           
030000                 '-' DELIMITED BY SIZE                                    
030100                 CRD-FPR-MM DELIMITED BY SIZE                             
030200                 '-' DELIMITED BY SIZE                                    
030300                 CRD-FPR-DD DELIMITED BY SIZE                             
030400                 INTO WE-TEXTO-FACTOR                                     
030500             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
030600         END-IF                                                           
030700     END-IF.                                                              
030800     PERFORM 3320-BONUS-POC-DEMO THRU 3320-EXIT.                          
030900*-----------                                                              
031000 3300-EXIT.                                                               
031100*-----------                                                              
031200     EXIT.                                                                
031300*---------------------                                                    
031400 3320-BONUS-POC-DEMO.                                                     
031500*---------------------                                                    
031600* BUSCA POC/DEMO/PROOF OF CONCEPT/DEMONSTRATION EN LAS                    
031700* NOTAS DE LA OPORTUNIDAD (CRMB006 - SIN DISTINGUIR CASE)                 
031800     MOVE 'N' TO WE-SW-POC-DEMO.                                          
031900     MOVE CRD-NOTAS TO CRX-TEXTO.                                         
032000     MOVE 'poc' TO CRX-PATRON.                                            
032100     CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO.               
032200     IF CRX-SI-ENCONTRADO                                                 
032300         SET WE-POC-DEMO-SI TO TRUE                                       
032400     END-IF.                                                              
032500     IF WE-SW-POC-DEMO = 'N'                                              
032600         MOVE CRD-NOTAS TO CRX-TEXTO                                      
032700         MOVE 'demo' TO CRX-PATRON                                        
032800         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
032900         IF CRX-SI-ENCONTRADO                                             
033000             SET WE-POC-DEMO-SI TO TRUE                                   
033100         END-IF                                                           
033200     END-IF.                                                              
033300     IF WE-SW-POC-DEMO = 'N'                                              
033400         MOVE CRD-NOTAS TO CRX-TEXTO                                      
033500         MOVE 'proof of concept' TO CRX-PATRON                            
033600         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
033700         IF CRX-SI-ENCONTRADO                                             
033800             SET WE-POC-DEMO-SI TO TRUE                                   
033900         END-IF                                                           
034000     END-IF.                                                              
034100     IF WE-SW-POC-DEMO = 'N'                                              
034200         MOVE CRD-NOTAS TO CRX-TEXTO                                      
034300         MOVE 'demonstration' TO CRX-PATRON                               
034400         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
034500         IF CRX-SI-ENCONTRADO                                             
034600             SET WE-POC-DEMO-SI TO TRUE                                   
034700         END-IF                                                           
034800     END-IF.                                                              
034900     IF WE-POC-DEMO-SI                                                    
035000         ADD 5 TO WE-BONUS-ENGAGEMENT                                     
035100         MOVE 'POC/Demo activity identified' TO WE-TEXTO-FACTOR           
035200         PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT                   
035300     END-IF.                                                              
035400*-----------                                                              
035500 3320-EXIT.                                                               
035600*-----------                                                              
035700     EXIT.                                                                
035800*-------------------                                                      
035900 3400-FACTOR-ETAPA.                                                       
036000*-------------------                                                      
036100* FACTOR DE ETAPA - SE AGREGA DESPUES DEL INVOLUCRAMIENTO Y               
036200* ANTES DE LA COMPETENCIA                                                 
036300     EVALUATE TRUE                                                        
036400         WHEN CRD-ETAPA = 'DISCOVERY'                                     
036500             MOVE 'Early Discovery stage - needs qualification'           
036600                 TO WE-TEXTO-FACTOR                                       
036700             PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT               
036800         WHEN CRD-ETAPA = 'QUALIFICATION'                                 
036900             MOVE 'In Qualification - assessing fit'                      
037000                 TO WE-TEXTO-FACTOR                                       
037100             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
037200         WHEN CRD-ETAPA = 'PROPOSAL'                                      
037300             MOVE 'Proposal submitted - active engagement'                
037400                 TO WE-TEXTO-FACTOR                                       
037500             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
037600         WHEN CRD-ETAPA = 'NEGOTIATION'                                   
037700             MOVE 'In Negotiation - near closing'                         
037800                 TO WE-TEXTO-FACTOR                                       
037900             PERFORM 4000-AGREGAR-FACTOR-POS THRU 4000-EXIT               
038000     END-EVALUATE.                                                        
038100*-----------                                                              
038200 3400-EXIT.                                                               
038300*-----------                                                              
038400     EXIT.                                                                
038500*-------------------------                                                
038600 3500-FACTOR-COMPETENCIA.                                                 
038700*-------------------------                                                
038800* FACTOR DE COMPETENCIA - ULTIMO FACTOR, SOLO SI HAY DATO                 
038900     IF CRD-COMPETENCIA NOT = SPACES                                      
039000         PERFORM 8100-CALC-LARGO-COMPETENCIA THRU 8100-EXIT               
039100         MOVE SPACES TO WE-TEXTO-FACTOR                                   
039200         STRING 'Competition present: ' DELIMITED BY SIZE                 
039300             CRD-COMPETENCIA (1:WE-LARGO-COMPETENCIA)                     
039400                 DELIMITED BY SIZE                                        
039500             INTO WE-TEXTO-FACTOR                                         
039600         PERFORM 4100-AGREGAR-FACTOR-NEG THRU 4100-EXIT                   
039700     END-IF.                                                              
039800*-----------                                                              
039900 3500-EXIT.                                                               
040000*-----------                                                              
040100     EXIT.                                                                
040200*--------------------                                                     
040300 3600-CLAMPEAR-TASA.                                                      
040400*--------------------                                                     
040500* REDONDEA WE-PROB-FINAL Y LO ACOTA ENTRE 5 Y 95                          
040600     COMPUTE WE-TASA-EXITO-CALC ROUNDED = WE-PROB-FINAL.                  
040700     IF WE-TASA-EXITO-CALC < 5                                            
040800         MOVE 5 TO WE-TASA-EXITO-CALC                                     
040900     END-IF.                                                              
041000     IF WE-TASA-EXITO-CALC > 95                                           
041100         MOVE 95 TO WE-TASA-EXITO-CALC                                    
041200     END-IF.                                                              
041300     MOVE WE-TASA-EXITO-CALC TO CRP-TASA-EXITO.                           
041400*-----------                                                              
041500 3600-EXIT.                                                               
041600*-----------                                                              
041700     EXIT.                                                                
041800*---------------------                                                    
041900 3700-CALC-CONFIANZA.                                                     
042000*---------------------                                                    
042100* NIVEL DE CONFIANZA SEGUN LA TASA DE EXITO Y EL BALANCE DE               
042200* FACTORES (POSITIVOS MENOS NEGATIVOS)                                    
042300     COMPUTE WE-BALANCE-FACTORES =                                        
042400         CRP-CANT-POSITIVOS - CRP-CANT-NEGATIVOS.                         
042500     EVALUATE TRUE                                                        
042600         WHEN CRP-TASA-EXITO >= 70 AND WE-BALANCE-FACTORES >= 2           
042700             SET CRP-CONF-ALTA TO TRUE                                    
042800         WHEN CRP-TASA-EXITO <= 30 AND WE-BALANCE-FACTORES <= -2          
042900             SET CRP-CONF-BAJA TO TRUE                                    
043000         WHEN CRP-TASA-EXITO >= 50 AND WE-BALANCE-FACTORES >= 0           
043100             SET CRP-CONF-MEDIA-ALTA TO TRUE                              
043200         WHEN CRP-TASA-EXITO < 50 AND WE-BALANCE-FACTORES < 0             
043300             SET CRP-CONF-MEDIA-BAJA TO TRUE                              
043400         WHEN OTHER                                                       
043500             SET CRP-CONF-MEDIA TO TRUE                                   
043600     END-EVALUATE.                                                        
043700*-----------                                                              
043800 3700-EXIT.                                                               
043900*-----------                                                              
044000     EXIT.                                                                
044100*-------------------------                                                
044200 4000-AGREGAR-FACTOR-POS.                                                 
044300*-------------------------                                                
044400* AGREGA WE-TEXTO-FACTOR A LA LISTA DE FACTORES POSITIVOS                 
044500     IF CRP-CANT-POSITIVOS < 10                                           
044600         ADD 1 TO CRP-CANT-POSITIVOS                                      
044700         SET CRP-IXP TO CRP-CANT-POSITIVOS                                
044800         MOVE WE-TEXTO-FACTOR TO CRP-FACTORES-POS (CRP-IXP)               
044900     END-IF.                                                              
045000*-----------                                                              
045100 4000-EXIT.                                                               
045200*-----------                                                              
045300     EXIT.                                                                
045400*-------------------------                                                
045500 4100-AGREGAR-FACTOR-NEG.                                                 
045600*-------------------------                                                
045700* AGREGA WE-TEXTO-FACTOR A LA LISTA DE FACTORES NEGATIVOS                 
045800     IF CRP-CANT-NEGATIVOS < 10                                           
045900         ADD 1 TO CRP-CANT-NEGATIVOS                                      
046000         SET CRP-IXN TO CRP-CANT-NEGATIVOS                                
046100         MOVE WE-TEXTO-FACTOR TO CRP-FACTORES-NEG (CRP-IXN)               
046200     END-IF.                                                              
046300*-----------                                                              
046400 4100-EXIT.                                                               
046500*-----------                                                              
046600     EXIT.                                                                
046700*-----------------------                                                  
046800 8000-CALC-LARGO-CARGO.                                                   
046900*-----------------------                                                  
047000* LARGO REAL (SIN RELLENO) DE WE-CARGO-NORM (40 BYTES)                    
047100     MOVE 40 TO WE-LARGO-CARGO.                                           
047200 8000-10-VER-FIN-CARGO.                                                   
047300     IF WE-LARGO-CARGO = 0                                                
047400         GO TO 8000-EXIT                                                  
047500     END-IF.                                                              
047600     IF WE-CARGO-NORM (WE-LARGO-CARGO:1) NOT = SPACE                      
047700         GO TO 8000-EXIT                                                  
047800     END-IF.                                                              
047900     SUBTRACT 1 FROM WE-LARGO-CARGO.                                      
048000     GO TO 8000-10-VER-FIN-CARGO.                                         
048100*-----------                                                              
048200 8000-EXIT.                                                               
048300*-----------                                                              
048400     EXIT.                                                                
048500*-----------------------------                                            
048600 8100-CALC-LARGO-COMPETENCIA.                                             
048700*-----------------------------                                            
048800* LARGO REAL (SIN RELLENO) DE CRD-COMPETENCIA (60 BYTES)                  
048900     MOVE 60 TO WE-LARGO-COMPETENCIA.                                     
049000 8100-10-VER-FIN-COMPET.                                                  
049100     IF WE-LARGO-COMPETENCIA = 0                                          
049200         GO TO 8100-EXIT                                                  
049300     END-IF.                                                              
049400     IF CRD-COMPETENCIA (WE-LARGO-COMPETENCIA:1) NOT = SPACE              
049500         GO TO 8100-EXIT                                                  
049600     END-IF.                                                              
049700     SUBTRACT 1 FROM WE-LARGO-COMPETENCIA.                                
049800     GO TO 8100-10-VER-FIN-COMPET.                                        
049900*-----------                                                              
050000 8100-EXIT.                                                               
050100*-----------                                                              
050200     EXIT.                                                                
