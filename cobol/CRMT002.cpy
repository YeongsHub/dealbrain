000100*-----------------------------------------------------------------        
000200*CRMT002 - TABLA DE ESTADO DE PRESUPUESTO (BUDGETSTATUS) CON              
000300*SUS ALIAS DE NORMALIZACION Y SU MULTIPLICADOR DE PROBABILIDAD.           
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600*CAMPOS DE SOPORTE PARA LA BUSQUEDA (VER CRML002)                         
000700 01  WE-SOPORTE-BUDGET.                                                   
000800     02  CRM2-CLAVE              PIC X(20).                               
000900     02  CRM2-ENCONTRADO         PIC X(1).                                
001000         88  CRM2-SI             VALUE 'S'.                               
001100         88  CRM2-NO             VALUE 'N'.                               
001200     02  CRM2-PRESUP-CANON       PIC X(14).                               
001300     02  CRM2-MULTIPLICADOR      PIC 9V99.                                
001400*                                                                         
001500*TABLA: ALIAS(20) + PRESUPUESTO CANONICO(14) + MULT(3) = 37               
001600 01  TB-BUDGET-DATOS.                                                     
001700     02  FILLER                  PIC X(37)  VALUE                         
001800     'APPROVED            APPROVED      120'.                             
001900     02  FILLER                  PIC X(37)  VALUE                         
002000     'UNDER_REVIEW        UNDER_REVIEW  100'.                             
002100     02  FILLER                  PIC X(37)  VALUE                         
002200     'NOT_CONFIRMED       NOT_CONFIRMED 070'.                             
002300     02  FILLER                  PIC X(37)  VALUE                         
002400     'CANCELLED           CANCELLED     000'.                             
002500     02  FILLER                  PIC X(37)  VALUE                         
002600     'EXECUTED            EXECUTED      130'.                             
002700     02  FILLER                  PIC X(37)  VALUE                         
002800     'UNDER-REVIEW        UNDER_REVIEW  100'.                             
002900     02  FILLER                  PIC X(37)  VALUE                         
003000     'UNDERREVIEW         UNDER_REVIEW  100'.                             
003100     02  FILLER                  PIC X(37)  VALUE                         
003200     'PENDING             UNDER_REVIEW  100'.                             
003300     02  FILLER                  PIC X(37)  VALUE                         
003400     'REVIEW              UNDER_REVIEW  100'.                             
003500     02  FILLER                  PIC X(37)  VALUE                         
003600     'NOT-CONFIRMED       NOT_CONFIRMED 070'.                             
003700     02  FILLER                  PIC X(37)  VALUE                         
003800     'NOTCONFIRMED        NOT_CONFIRMED 070'.                             
003900     02  FILLER                  PIC X(37)  VALUE                         
004000     'UNCONFIRMED         NOT_CONFIRMED 070'.                             
004100 01  TB-BUDGET-TABLA             REDEFINES TB-BUDGET-DATOS.               
004200     02  TB-BUDGET-ENTRADA                                                
004300           OCCURS 12 TIMES INDEXED BY TB-BG-IX.                           
004400         03  TB-BG-ALIAS         PIC X(20).                               
004500         03  TB-BG-CANON         PIC X(14).                               
004600         03  TB-BG-MULT          PIC 9V99.                                
