000100*-----------------------------------------------------------------        
000200*CRMC006I - COMMAREA DE ENTRADA CRMB002 (PROBABILITYCALCULATION)          
000300*DEAL A EVALUAR MAS FECHA DE CORRIDA DEL LOTE (HOY).                      
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 01  REG-CRMC006I.                                                        
000700     COPY CRMC000 REPLACING ==01  REG-CRMC000==                           
000800         BY ==02  CR6-DEAL==.                                             
000900     02  CR6-FECHA-HOY           PIC 9(8).                                
