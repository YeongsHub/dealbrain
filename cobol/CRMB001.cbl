000100******************************************************************        
000200*  * TK100230 14/05/99 LFC CALCULO DE PROBABILIDAD Y NBA     *            
000300*  *          AL LOTE DE VENTAS                             *             
000400*  * TK100118 22/09/99 LFC VALIDACION DE LOTE COMPLETO       *            
000500*  *          ANTES DE GENERAR SALIDA                       *             
000600*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL   *            
000700******************************************************************        
000800*IDAPL*BSE                                                                
000900*OBJET*************************************************                   
001000*OBJET** LOTE ANALISIS DE OPORTUNIDADES DE VENTA (CRM) *                  
001100*OBJET*************************************************                   
001200 *=======================*                                                
001300 IDENTIFICATION DIVISION.                                                 
001400 *=======================*                                                
001500 PROGRAM-ID. CRMB001.                                                     
001600 AUTHOR. RICARDO GOMEZ VILLADA.                                           
001700 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001800 DATE-WRITTEN. 11/03/96.                                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
002100*-----------------------------------------------------------------        
002200*PROGRAMA CRMB001 - RUTINA PRINCIPAL DEL LOTE DE ANALISIS DE              
002300*OPORTUNIDADES DE VENTA. LEE EL ARCHIVO CSV DE OPORTUNIDADES,             
002400*VALIDA Y MAPEA CADA FILA, Y SI LA TANDA COMPLETA ES VALIDA,              
002500*INVOCA EL CALCULO DE PROBABILIDAD (CRMB002) Y LA GENERACION              
002600*DE ACCIONES RECOMENDADAS (CRMB003) PARA CADA OPORTUNIDAD, Y              
002700*CIERRA CON EL RESUMEN DEL LOTE (CRMB004).                                
002800*                                                                         
002900*SI SE ENCUENTRA UNA SOLA FILA INVALIDA EN TODO EL ARCHIVO DE             
003000*ENTRADA, NO SE GENERA EL ARCHIVO DE SALIDA NI EL RESUMEN -               
003100*SOLO EL LISTADO DE ERRORES (REGLA DE TODO-O-NADA).                       
003200*-----------------------------------------------------------------        
003300*HISTORIA DE MODIFICACIONES                                               
003400*-----------------------------------------------------------------        
003500*11/03/96 RGV ALTA INICIAL DEL PROGRAMA - FO9004                          
003600*02/07/96 RGV SE AGREGA VALIDACION DE FORMATO DE FECHAS EN                
003700*         ULTIMO CONTACTO Y PROXIMA REUNION - FO9004                      
003800*19/11/97 PAMH SE CORRIGE DESBORDE AL PARSEAR CAMPOS CON                  
003900*         COMILLAS Y COMAS EMBEBIDAS - TK100041                           
004000*04/11/98 LFC AJUSTE Y2K - FECHAS DE TRABAJO PASAN A                      
004100*         FORMATO CCYYMMDD DE 8 POSICIONES - TK100112                     
004200*22/09/99 LFC SE AGREGA VALIDACION DE LOTE COMPLETO (TODO-O-              
004300*         NADA) ANTES DE ESCRIBIR SALIDA - TK100118                       
004400*14/05/99 LFC SE INCORPORA CALCULO DE PROBABILIDAD Y NBA POR              
004500*         OPORTUNIDAD VIA CRMB002/CRMB003 - TK100230                      
004600*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
004700*         TK100301                                                        
004800*-----------------------------------------------------------------        
004900 *====================*                                                   
005000 ENVIRONMENT DIVISION.                                                    
005100 *====================*                                                   
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS DIGITOS-VALIDOS IS '0' THRU '9'                                
005600     UPSI-0 ON STATUS IS CRMB001-TRACE-ON                                 
005700         OFF STATUS IS CRMB001-TRACE-OFF.                                 
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT DEAL-INPUT-FILE   ASSIGN TO DEALIN                            
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WE-STATUS-DEALIN.                                 
006300     SELECT ROW-ERROR-REPORT  ASSIGN TO ROWERR                            
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WE-STATUS-ROWERR.                                 
006600     SELECT WORK-DEAL-FILE    ASSIGN TO WRKDEAL                           
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS IS WE-STATUS-WRKDEAL.                                
006900     SELECT DEAL-OUTPUT-FILE  ASSIGN TO DEALOUT                           
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS IS WE-STATUS-DEALOUT.                                
007200     SELECT SUMMARY-REPORT    ASSIGN TO SUMRPT                            
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS WE-STATUS-SUMRPT.                                 
007500 *=============*                                                          
007600 DATA DIVISION.                                                           
007700 *=============*                                                          
007800 FILE SECTION.                                                            
007900*-----------------------------------------------------------------        
008000*ARCHIVO DE ENTRADA - OPORTUNIDADES EN FORMATO CSV                        
008100*-----------------------------------------------------------------        
008200 FD  DEAL-INPUT-FILE                                                      
008300         LABEL RECORDS ARE STANDARD.                                      
008400     COPY CRMC001.                                                        
008500*-----------------------------------------------------------------        
008600*LISTADO DE ERRORES DE VALIDACION POR FILA                                
008700*-----------------------------------------------------------------        
008800 FD  ROW-ERROR-REPORT                                                     
008900         LABEL RECORDS ARE STANDARD.                                      
009000     COPY CRMC003.                                                        
009100*-----------------------------------------------------------------        
009200*ARCHIVO DE TRABAJO - OPORTUNIDADES YA VALIDADAS Y MAPEADAS               
009300*SE GRABA EN LA PRIMERA PASADA Y SE RELEE EN LA SEGUNDA SOLO              
009400*SI EL LOTE COMPLETO RESULTO VALIDO (VER 3000-PROCESAR-LOTE)              
009500*-----------------------------------------------------------------        
009600 FD  WORK-DEAL-FILE                                                       
009700         LABEL RECORDS ARE STANDARD.                                      
009800     COPY CRMC000 REPLACING ==REG-CRMC000==                               
009900         BY ==WK-DEAL-LEIDO==.                                            
010000*-----------------------------------------------------------------        
010100*ARCHIVO DE SALIDA - OPORTUNIDAD + PROBABILIDAD + ACCIONES                
010200*-----------------------------------------------------------------        
010300 FD  DEAL-OUTPUT-FILE                                                     
010400         LABEL RECORDS ARE STANDARD.                                      
010500     COPY CRMC004.                                                        
010600*-----------------------------------------------------------------        
010700*RESUMEN DEL LOTE (TOTALES)                                               
010800*-----------------------------------------------------------------        
010900 FD  SUMMARY-REPORT                                                       
011000         LABEL RECORDS ARE STANDARD.                                      
011100     COPY CRMC005.                                                        
011200 *=======================*                                                
011300 WORKING-STORAGE SECTION.                                                 
011400 *=======================*                                                
011500*-----------------------------------------------------------------        
011600*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77) - NO INTEGRAN               
011700*NINGUN GRUPO, SE REFERENCIAN DIRECTO DESDE LA PROCEDURE DIV.             
011800*-----------------------------------------------------------------        
011900 77  WE-CHAR-IX                  PIC 9(4) COMP VALUE ZEROS.               
012000 77  WE-CSV-IX                   PIC 9(2) COMP VALUE ZEROS.               
012100 77  WE-IX-MSG                   PIC 9(3) COMP VALUE ZEROS.               
012200*-----------------------------------------------------------------        
012300*CONTADORES, INDICADORES Y CODIGOS DE ESTADO DE ARCHIVO                   
012400*-----------------------------------------------------------------        
012500 01  WE-ESPECIALES.                                                       
012600     02  WE-RC                   PIC S9(08) COMP VALUE ZEROS.             
012700     02  WE-BLANCO               PIC X(01) VALUE SPACES.                  
012800     02  WE-NRO-FILA             PIC 9(06) COMP VALUE ZEROS.              
012900     02  WE-CANT-ERRORES         PIC 9(06) COMP VALUE ZEROS.              
013000     02  WE-CANT-DEALS           PIC 9(06) COMP VALUE ZEROS.              
013100     02  WE-SUMA-PROBABILIDAD    PIC 9(09) COMP VALUE ZEROS.              
013200     02  WE-ACCIONES-ALTA-PRIO   PIC 9(06) COMP VALUE ZEROS.              
013300     02  WE-FECHA-HOY            PIC 9(08) VALUE ZEROS.                   
013400     02  WE-SW-EOF-ENTRADA       PIC X(01) VALUE 'N'.                     
013500         88  WE-FIN-ENTRADA      VALUE 'S'.                               
013600     02  WE-SW-FILA-VALIDA       PIC X(01) VALUE 'S'.                     
013700         88  WE-FILA-ES-VALIDA   VALUE 'S'.                               
013800         88  WE-FILA-ES-INVALIDA VALUE 'N'.                               
013900     02  WE-STATUS-DEALIN        PIC X(02) VALUE '00'.                    
014000     02  WE-STATUS-ROWERR        PIC X(02) VALUE '00'.                    
014100     02  WE-STATUS-WRKDEAL       PIC X(02) VALUE '00'.                    
014200     02  WE-STATUS-DEALOUT       PIC X(02) VALUE '00'.                    
014300     02  WE-STATUS-SUMRPT        PIC X(02) VALUE '00'.                    
014400*-----------------------------------------------------------------        
014500*AREA DE TRABAJO PARA EL PARSEO DE LA LINEA CSV (2100-2110)               
014600*-----------------------------------------------------------------        
014700 01  WE-PARSEO-CSV.                                                       
014800     02  WE-LARGO-LINEA          PIC 9(4) COMP VALUE ZEROS.               
014900     02  WE-COL-OUT              PIC 9(4) COMP VALUE ZEROS.               
015000     02  WE-CARACTER             PIC X(01) VALUE SPACE.                   
015100     02  WE-SW-COMILLAS          PIC X(01) VALUE 'N'.                     
015200         88  WE-EN-COMILLAS      VALUE 'S'.                               
015300         88  WE-FUERA-COMILLAS   VALUE 'N'.                               
015400*-----------------------------------------------------------------        
015500*LAS 17 COLUMNAS DE LA FILA CSV YA SEPARADAS (SIN COMILLAS)               
015600*-----------------------------------------------------------------        
015700 01  WK-CSV-CAMPOS.                                                       
015800     02  WK-CSV-CAMPO            PIC X(200) OCCURS 17 TIMES.              
015900 01  WK-CSV-CAMPOS-R             REDEFINES WK-CSV-CAMPOS.                 
016000     02  WK-CSV-DEAL-ID          PIC X(200).                              
016100     02  WK-CSV-RAZON-SOCIAL     PIC X(200).                              
016200     02  WK-CSV-CONTACTO-NOMBRE  PIC X(200).                              
016300     02  WK-CSV-CONTACTO-EMAIL   PIC X(200).                              
016400     02  WK-CSV-CONTACTO-CARGO   PIC X(200).                              
016500     02  WK-CSV-ETAPA            PIC X(200).                              
016600     02  WK-CSV-VALOR-DEAL       PIC X(200).                              
016700     02  WK-CSV-PRODUCTO-INTERES PIC X(200).                              
016800     02  WK-CSV-PUNTOS-DOLOR     PIC X(200).                              
016900     02  WK-CSV-COMPETENCIA      PIC X(200).                              
017000     02  WK-CSV-DECISOR          PIC X(200).                              
017100     02  WK-CSV-ESTADO-PRESUP    PIC X(200).                              
017200     02  WK-CSV-VENDEDOR         PIC X(200).                              
017300     02  WK-CSV-REGION           PIC X(200).                              
017400     02  WK-CSV-ULT-CONTACTO     PIC X(200).                              
017500     02  WK-CSV-PROX-REUNION     PIC X(200).                              
017600     02  WK-CSV-NOTAS            PIC X(200).                              
017700*-----------------------------------------------------------------        
017800*AREA DE TRABAJO PARA VALIDACION DE CAMPOS (2200 EN ADELANTE)             
017900*-----------------------------------------------------------------        
018000 01  WE-VALIDACION.                                                       
018100     02  WE-CAMPO-RAW            PIC X(200).                              
018200     02  WE-LARGO-CAMPO          PIC 9(3) COMP VALUE ZEROS.               
018300     02  WE-CAMPO-NORM           PIC X(20).                               
018400     02  WE-LEN-CAMPO            PIC 9(2) COMP VALUE ZEROS.               
018500     02  WE-DIGITO               PIC 9(1).                                
018600     02  WE-VB-ENTERO            PIC 9(9) COMP VALUE ZEROS.               
018700     02  WE-VB-DECIMAL           PIC 9(2) COMP VALUE ZEROS.               
018800     02  WE-CANT-DIGITOS         PIC 9(2) COMP VALUE ZEROS.               
018900     02  WE-CANT-PUNTOS          PIC 9(1) COMP VALUE ZEROS.               
019000     02  WE-CANT-DEC             PIC 9(1) COMP VALUE ZEROS.               
019100     02  WE-SW-DESPUES-PUNTO     PIC X(01) VALUE 'N'.                     
019200         88  WE-DESPUES-PUNTO    VALUE 'S'.                               
019300     02  WE-SW-VALOR-VALIDO      PIC X(01) VALUE 'S'.                     
019400         88  WE-VALOR-OK         VALUE 'S'.                               
019500         88  WE-VALOR-MAL        VALUE 'N'.                               
019600     02  WE-CAMPO-FECHA          PIC X(10).                               
019700     02  WE-SW-FECHA-VALIDA      PIC X(01) VALUE 'S'.                     
019800         88  WE-FECHA-OK         VALUE 'S'.                               
019900         88  WE-FECHA-MAL        VALUE 'N'.                               
020000*-----------------------------------------------------------------        
020100*TABLA DE MENSAJES DE ERROR DE VALIDACION, CADA ENTRADA CON               
020200*CODIGO(3) + * + TEXTO(51) + PROGRAMA(9) EMBEBIDOS EN FILLER              
020300*-----------------------------------------------------------------        
020400 01  CRT01-TABLA-MENSAJES.                                                
020500     02  FILLER                  PIC X(64)  VALUE                         
020600     '001*Deal ID is required                                CRMB0        
020700-        '01  '.                                                          
020800     02  FILLER                  PIC X(64)  VALUE                         
020900     '002*Company Name is required                           CRMB0        
021000-        '01  '.                                                          
021100     02  FILLER                  PIC X(64)  VALUE                         
021200     '003*Contact Name is required                           CRMB0        
021300-        '01  '.                                                          
021400     02  FILLER                  PIC X(64)  VALUE                         
021500     '004*Contact Email is required                          CRMB0        
021600-        '01  '.                                                          
021700     02  FILLER                  PIC X(64)  VALUE                         
021800     '005*Deal Stage is required                             CRMB0        
021900-        '01  '.                                                          
022000     02  FILLER                  PIC X(64)  VALUE                         
022100     '006*Deal Stage value is not recognized                 CRMB0        
022200-        '01  '.                                                          
022300     02  FILLER                  PIC X(64)  VALUE                         
022400     '007*Deal Value is required                             CRMB0        
022500-        '01  '.                                                          
022600     02  FILLER                  PIC X(64)  VALUE                         
022700     '008*Deal Value is not a valid number                   CRMB0        
022800-        '01  '.                                                          
022900     02  FILLER                  PIC X(64)  VALUE                         
023000     '009*Budget Status is required                          CRMB0        
023100-        '01  '.                                                          
023200     02  FILLER                  PIC X(64)  VALUE                         
023300     '010*Budget Status value is not recognized              CRMB0        
023400-        '01  '.                                                          
023500     02  FILLER                  PIC X(64)  VALUE                         
023600     '011*Last Contact date format is invalid                CRMB0        
023700-        '01  '.                                                          
023800     02  FILLER                  PIC X(64)  VALUE                         
023900     '012*Next Meeting date format is invalid                CRMB0        
024000-        '01  '.                                                          
024100     02  FILLER                  PIC X(64)  VALUE                         
024200     '013*Unexpected error mapping row to deal               CRMB0        
024300-        '01  '.                                                          
024400 01  FILLER                      REDEFINES CRT01-TABLA-MENSAJES.          
024500     02  FILLER                  OCCURS 13 TIMES.                         
024600         03  CRT01-COD-MSG       PIC 9(03).                               
024700         03  FILLER              PIC X(01).                               
024800         03  CRT01-TXT-MSG.                                               
024900             04  CRT01-MSG-DSC   PIC X(51).                               
025000             04  CRT01-MSG-PRG   PIC X(09).                               
025100*-----------------------------------------------------------------        
025200*TABLAS DE ETAPA Y ESTADO DE PRESUPUESTO (BUSQUEDA/NORMALIZA)             
025300*-----------------------------------------------------------------        
025400 COPY CRMT001.                                                            
025500 COPY CRMT002.                                                            
025600*-----------------------------------------------------------------        
025700*AREAS DE COMUNICACION CON LAS SUBRUTINAS CALCULADORAS                    
025800*-----------------------------------------------------------------        
025900     COPY CRMC006I REPLACING ==REG-CRMC006I==                             
026000         BY ==WK-ENTRADA-PROB==.                                          
026100     COPY CRMC007I REPLACING ==REG-CRMC007I==                             
026200         BY ==WK-ENTRADA-ACCIONES==.                                      
026300     COPY CRMC008I REPLACING ==REG-CRMC008I==                             
026400         BY ==WK-ENTRADA-RESUMEN==.                                       
026500     COPY CRMC008O REPLACING ==REG-CRMC008O==                             
026600         BY ==WK-SALIDA-RESUMEN==.                                        
026700     COPY CRMC009I REPLACING ==REG-CRMC009I==                             
026800         BY ==WK-ENTRADA-FECHA==.                                         
026900     COPY CRMC009O REPLACING ==REG-CRMC009O==                             
027000         BY ==WK-SALIDA-FECHA==.                                          
027100     COPY CRMC010I REPLACING ==REG-CRMC010I==                             
027200         BY ==WK-ENTRADA-TEXTO==.                                         
027300     COPY CRMC010O REPLACING ==REG-CRMC010O==                             
027400         BY ==WK-SALIDA-TEXTO==.                                          
027500*-----------------------------------------------------------------        
027600*AREA DE TRABAJO PARA ARMAR UNA LINEA DE ROW-ERROR-REPORT                 
027700*-----------------------------------------------------------------        
027800     COPY CRMC002 REPLACING ==REG-CRMC002==                               
027900         BY ==WK-ROW-ERROR==.                                             
028000 *==================*                                                     
028100 PROCEDURE DIVISION.                                                      
028200 *==================*                                                     
028300*-----------------------                                                  
028400 0000-RUTINA-PRINCIPAL.                                                   
028500*-----------------------                                                  
028600     PERFORM 1000-INICIAR-RUTINA THRU 1000-EXIT.                          
028700     PERFORM 2000-PROCESAR-ENTRADA THRU 2000-EXIT                         
028800         UNTIL WE-FIN-ENTRADA.                                            
028900     PERFORM 3000-PROCESAR-LOTE-VALIDO THRU 3000-EXIT.                    
029000     PERFORM 4000-TERMINAR-RUTINA THRU 4000-EXIT.                         
029100     STOP RUN.                                                            
029200*---------------------                                                    
029300 1000-INICIAR-RUTINA.                                                     
029400*---------------------                                                    
029500* ABRE ARCHIVOS Y OBTIENE LA FECHA DE CORRIDA DEL LOTE                    
029600     IF CRMB001-TRACE-ON                                                  
029700         DISPLAY 'CRMB001 - MODO TRACE ACTIVO'                            
029800     END-IF.                                                              
029900     OPEN INPUT  DEAL-INPUT-FILE.                                         
030000     IF WE-STATUS-DEALIN NOT = '00'                                       
030100         DISPLAY 'CRMB001 - ERROR AL ABRIR DEALIN '                       
030200             WE-STATUS-DEALIN                                             
030300         GO TO 9999-ERROR-FATAL                                           
030400     END-IF.                                                              
030500     OPEN OUTPUT ROW-ERROR-REPORT.                                        
030600     OPEN OUTPUT WORK-DEAL-FILE.                                          
030700     OPEN OUTPUT DEAL-OUTPUT-FILE.                                        
030800     OPEN OUTPUT SUMMARY-REPORT.                                          
030900     MOVE SPACES     TO WK-ENTRADA-FECHA.                                 
031000     SET CRU-FN-HOY  TO TRUE.                                             
031100     CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA.               
031200     MOVE CRU-FECHA-RESULTADO TO WE-FECHA-HOY.                            
031300     MOVE ZEROS TO WE-NRO-FILA.                                           
031400* SALTEA LA FILA DE ENCABEZADOS DEL CSV (FILA 1)                          
031500     PERFORM 1100-LEER-DEALIN THRU 1100-EXIT.                             
031600     IF NOT WE-FIN-ENTRADA                                                
031700         PERFORM 1100-LEER-DEALIN THRU 1100-EXIT                          
031800     END-IF.                                                              
031900*-----------                                                              
032000 1000-EXIT.                                                               
032100*-----------                                                              
032200     EXIT.                                                                
032300*------------------                                                       
032400 1100-LEER-DEALIN.                                                        
032500*------------------                                                       
032600     READ DEAL-INPUT-FILE                                                 
032700         AT END                                                           
032800             SET WE-FIN-ENTRADA TO TRUE                                   
032900         NOT AT END                                                       
033000             ADD 1 TO WE-NRO-FILA                                         
033100     END-READ.                                                            
033200*-----------                                                              
033300 1100-EXIT.                                                               
033400*-----------                                                              
033500     EXIT.                                                                
033600*-----------------------                                                  
033700 2000-PROCESAR-ENTRADA.                                                   
033800*-----------------------                                                  
033900* PROCESA UNA FILA DE DATOS YA LEIDA EN REG-CRMC001                       
034000     SET WE-FILA-ES-VALIDA TO TRUE.                                       
034100     MOVE SPACES TO WK-CSV-CAMPOS.                                        
034200     PERFORM 2100-PARSEAR-FILA THRU 2100-EXIT.                            
034300     PERFORM 2200-VALIDAR-FILA THRU 2200-EXIT.                            
034400     IF WE-FILA-ES-VALIDA                                                 
034500         PERFORM 2300-MAPEAR-FILA THRU 2300-EXIT                          
034600     END-IF.                                                              
034700     PERFORM 1100-LEER-DEALIN THRU 1100-EXIT.                             
034800*-----------                                                              
034900 2000-EXIT.                                                               
035000*-----------                                                              
035100     EXIT.                                                                
035200*-------------------                                                      
035300 2100-PARSEAR-FILA.                                                       
035400*-------------------                                                      
035500* SEPARA CRI-LINEA-CRUDA EN LAS 17 COLUMNAS DEL CSV,                      
035600* RESPETANDO COMILLAS DOBLES (RFC4180) Y SU ESCAPE ("").                  
035700     PERFORM 2105-CALC-LARGO-LINEA THRU 2105-EXIT.                        
035800     MOVE 1     TO WE-CSV-IX.                                             
035900     MOVE 1     TO WE-COL-OUT.                                            
036000     MOVE 1     TO WE-CHAR-IX.                                            
036100     SET  WE-FUERA-COMILLAS TO TRUE.                                      
036200 2100-10-SIGUIENTE-CARACTER.                                              
036300     IF WE-CHAR-IX > WE-LARGO-LINEA                                       
036400         GO TO 2100-EXIT                                                  
036500     END-IF.                                                              
036600     MOVE CRI-LINEA-CRUDA (WE-CHAR-IX:1) TO WE-CARACTER.                  
036700     EVALUATE TRUE                                                        
036800         WHEN WE-CARACTER = '"'                                           
036900             IF WE-EN-COMILLAS                                            
037000                 IF WE-CHAR-IX < WE-LARGO-LINEA AND                       
037100                     CRI-LINEA-CRUDA (WE-CHAR-IX + 1:1)                   
037200                     = '"'                                                
037300                     PERFORM 2110-AGREGAR-CARACTER                        
037400                         THRU 2110-EXIT                                   
037500                     ADD 1 TO WE-CHAR-IX                                  
037600                 ELSE                                                     
037700                     SET WE-FUERA-COMILLAS TO TRUE                        
037800                 END-IF                                                   
037900             ELSE                                                         
038000                 SET WE-EN-COMILLAS TO TRUE                               
038100             END-IF                                                       
038200         WHEN WE-CARACTER = ',' AND WE-FUERA-COMILLAS                     
038300             ADD 1 TO WE-CSV-IX                                           
038400             MOVE 1 TO WE-COL-OUT                                         
038500         WHEN OTHER                                                       
038600             PERFORM 2110-AGREGAR-CARACTER THRU 2110-EXIT                 
038700     END-EVALUATE.                                                        
038800     ADD 1 TO WE-CHAR-IX.                                                 
038900     GO TO 2100-10-SIGUIENTE-CARACTER.                                    
039000*-----------                                                              
039100 2100-EXIT.                                                               
039200*-----------                                                              
039300     EXIT.                                                                
039400*-----------------------                                                  
039500 2105-CALC-LARGO-LINEA.                                                   
039600*-----------------------                                                  
039700* LARGO REAL DE LA LINEA (SIN EL RELLENO DE ESPACIOS)                     
039800     MOVE 2000 TO WE-LARGO-LINEA.                                         
039900 2105-10-VER-FIN-LINEA.                                                   
040000     IF WE-LARGO-LINEA = 0                                                
040100         GO TO 2105-EXIT                                                  
040200     END-IF.                                                              
040300     IF CRI-LINEA-CRUDA (WE-LARGO-LINEA:1) NOT = SPACE                    
040400         GO TO 2105-EXIT                                                  
040500     END-IF.                                                              
040600     SUBTRACT 1 FROM WE-LARGO-LINEA.                                      
040700     GO TO 2105-10-VER-FIN-LINEA.                                         
040800*-----------                                                              
040900 2105-EXIT.                                                               
041000*-----------                                                              
041100     EXIT.                                                                
041200*-----------------------                                                  
041300 2110-AGREGAR-CARACTER.                                                   
041400*-----------------------                                                  
041500* AGREGA WE-CARACTER A LA COLUMNA CSV ACTUAL                              
041600     IF WE-CSV-IX <= 17 AND WE-COL-OUT <= 200                             
041700         MOVE WE-CARACTER                                                 
041800             TO WK-CSV-CAMPO (WE-CSV-IX) (WE-COL-OUT:1)                   
041900         ADD 1 TO WE-COL-OUT                                              
042000     END-IF.                                                              
042100*-----------                                                              
042200 2110-EXIT.                                                               
042300*-----------                                                              
042400     EXIT.                                                                
042500*-----------------------                                                  
042600 2150-NORMALIZAR-CAMPO.                                                   
042700*-----------------------                                                  
042800* NORMALIZA WE-CAMPO-NORM (20 BYTES): MAYUSCULAS Y LOS                    
042900* ESPACIOS INTERNOS PASAN A GUION BAJO (NO TOCA EL RELLENO)               
043000     PERFORM 2155-CALC-LARGO-NORM THRU 2155-EXIT.                         
043100     INSPECT WE-CAMPO-NORM CONVERTING                                     
043200         'abcdefghijklmnopqrstuvwxyz'                                     
043300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
043400     IF WE-LEN-CAMPO > 0                                                  
043500         INSPECT WE-CAMPO-NORM (1:WE-LEN-CAMPO)                           
043600             REPLACING ALL SPACE BY '_'                                   
043700     END-IF.                                                              
043800*-----------                                                              
043900 2150-EXIT.                                                               
044000*-----------                                                              
044100     EXIT.                                                                
044200*----------------------                                                   
044300 2155-CALC-LARGO-NORM.                                                    
044400*----------------------                                                   
044500* LARGO REAL (SIN RELLENO) DE WE-CAMPO-NORM                               
044600     MOVE 20 TO WE-LEN-CAMPO.                                             
044700 2155-10-VER-FIN-NORM.                                                    
044800     IF WE-LEN-CAMPO = 0                                                  
044900         GO TO 2155-EXIT                                                  
045000     END-IF.                                                              
045100     IF WE-CAMPO-NORM (WE-LEN-CAMPO:1) NOT = SPACE                        
045200         GO TO 2155-EXIT                                                  
045300     END-IF.                                                              
045400     SUBTRACT 1 FROM WE-LEN-CAMPO.                                        
045500     GO TO 2155-10-VER-FIN-NORM.                                          
045600*-----------                                                              
045700 2155-EXIT.                                                               
045800*-----------                                                              
045900     EXIT.                                                                
046000*-------------------                                                      
046100 2200-VALIDAR-FILA.                                                       
046200*-------------------                                                      
046300* VALIDA LAS 17 COLUMNAS YA SEPARADAS. CADA FALLO GENERA UNA              
046400* LINEA DE ROW-ERROR-REPORT; NO SE CORTA EN EL PRIMER ERROR.              
046500     IF WK-CSV-DEAL-ID = SPACES                                           
046600         MOVE 1 TO WE-IX-MSG                                              
046700         MOVE 'Deal-ID' TO CRE-NOMBRE-CAMPO                               
046800         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
046900     END-IF.                                                              
047000     IF WK-CSV-RAZON-SOCIAL = SPACES                                      
047100         MOVE 2 TO WE-IX-MSG                                              
047200         MOVE 'Company-Name' TO CRE-NOMBRE-CAMPO                          
047300         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
047400     END-IF.                                                              
047500     IF WK-CSV-CONTACTO-NOMBRE = SPACES                                   
047600         MOVE 3 TO WE-IX-MSG                                              
047700         MOVE 'Contact-Name' TO CRE-NOMBRE-CAMPO                          
047800         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
047900     END-IF.                                                              
048000     IF WK-CSV-CONTACTO-EMAIL = SPACES                                    
048100         MOVE 4 TO WE-IX-MSG                                              
048200         MOVE 'Contact-Email' TO CRE-NOMBRE-CAMPO                         
048300         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
048400     END-IF.                                                              
048500     IF WK-CSV-ETAPA = SPACES                                             
048600         MOVE 5 TO WE-IX-MSG                                              
048700         MOVE 'Deal-Stage' TO CRE-NOMBRE-CAMPO                            
048800         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
048900     ELSE                                                                 
049000         PERFORM 2210-VALIDAR-ETAPA THRU 2210-EXIT                        
049100     END-IF.                                                              
049200     IF WK-CSV-VALOR-DEAL = SPACES                                        
049300         MOVE 7 TO WE-IX-MSG                                              
049400         MOVE 'Deal-Value' TO CRE-NOMBRE-CAMPO                            
049500         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
049600     ELSE                                                                 
049700         PERFORM 2220-VALIDAR-VALOR-DEAL THRU 2220-EXIT                   
049800     END-IF.                                                              
049900     IF WK-CSV-ESTADO-PRESUP = SPACES                                     
050000         MOVE 9 TO WE-IX-MSG                                              
050100         MOVE 'Budget-Status' TO CRE-NOMBRE-CAMPO                         
050200         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
050300     ELSE                                                                 
050400         PERFORM 2230-VALIDAR-PRESUPUESTO THRU 2230-EXIT                  
050500     END-IF.                                                              
050600     IF WK-CSV-ULT-CONTACTO NOT = SPACES                                  
050700         MOVE WK-CSV-ULT-CONTACTO TO WE-CAMPO-FECHA                       
050800         PERFORM 2240-VALIDAR-FECHA THRU 2240-EXIT                        
050900         IF WE-FECHA-MAL                                                  
051000             MOVE 11 TO WE-IX-MSG                                         
051100             MOVE 'Last-Contact' TO CRE-NOMBRE-CAMPO                      
051200             PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                   
051300         END-IF                                                           
051400     END-IF.                                                              
051500     IF WK-CSV-PROX-REUNION NOT = SPACES                                  
051600         MOVE WK-CSV-PROX-REUNION TO WE-CAMPO-FECHA                       
051700         PERFORM 2240-VALIDAR-FECHA THRU 2240-EXIT                        
051800         IF WE-FECHA-MAL                                                  
051900             MOVE 12 TO WE-IX-MSG                                         
052000             MOVE 'Next-Meeting' TO CRE-NOMBRE-CAMPO                      
052100             PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                   
052200         END-IF                                                           
052300     END-IF.                                                              
052400*-----------                                                              
052500 2200-EXIT.                                                               
052600*-----------                                                              
052700     EXIT.                                                                
052800*--------------------                                                     
052900 2210-VALIDAR-ETAPA.                                                      
053000*--------------------                                                     
053100* NORMALIZA Y BUSCA LA ETAPA EN TB-STAGE-TABLA (CRMT001)                  
053200     MOVE WK-CSV-ETAPA TO WE-CAMPO-NORM.                                  
053300     PERFORM 2150-NORMALIZAR-CAMPO THRU 2150-EXIT.                        
053400     MOVE WE-CAMPO-NORM TO CRM1-CLAVE.                                    
053500 COPY CRML001.                                                            
053600     IF CRM1-NO                                                           
053700         MOVE 6 TO WE-IX-MSG                                              
053800         MOVE 'Deal-Stage' TO CRE-NOMBRE-CAMPO                            
053900         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
054000     END-IF.                                                              
054100*-----------                                                              
054200 2210-EXIT.                                                               
054300*-----------                                                              
054400     EXIT.                                                                
054500*-------------------------                                                
054600 2220-VALIDAR-VALOR-DEAL.                                                 
054700*-------------------------                                                
054800* LIMPIA CARACTERES NO NUMERICOS Y ACUMULA EL VALOR DEL DEAL              
054900     MOVE WK-CSV-VALOR-DEAL TO WE-CAMPO-RAW.                              
055000     PERFORM 2155R-CALC-LARGO-RAW THRU 2155R-EXIT.                        
055100     MOVE ZEROS TO WE-VB-ENTERO WE-VB-DECIMAL.                            
055200     MOVE ZEROS TO WE-CANT-DIGITOS WE-CANT-PUNTOS WE-CANT-DEC.            
055300     MOVE 'N' TO WE-SW-DESPUES-PUNTO.                                     
055400     MOVE 1 TO WE-CHAR-IX.                                                
055500 2220-10-SIGUIENTE-DIGITO.                                                
055600     IF WE-CHAR-IX > WE-LARGO-CAMPO                                       
055700         GO TO 2220-20-EVALUAR                                            
055800     END-IF.                                                              
055900     MOVE WE-CAMPO-RAW (WE-CHAR-IX:1) TO WE-CARACTER.                     
056000     EVALUATE TRUE                                                        
056100         WHEN WE-CARACTER IS DIGITOS-VALIDOS                              
056200             ADD 1 TO WE-CANT-DIGITOS                                     
056300             MOVE WE-CARACTER TO WE-DIGITO                                
056400             IF WE-DESPUES-PUNTO                                          
056500                 IF WE-CANT-DEC < 2                                       
056600                     COMPUTE WE-VB-DECIMAL =                              
056700                         WE-VB-DECIMAL * 10 + WE-DIGITO                   
056800                     ADD 1 TO WE-CANT-DEC                                 
056900                 END-IF                                                   
057000             ELSE                                                         
057100                 COMPUTE WE-VB-ENTERO =                                   
057200                     WE-VB-ENTERO * 10 + WE-DIGITO                        
057300             END-IF                                                       
057400         WHEN WE-CARACTER = '.'                                           
057500             ADD 1 TO WE-CANT-PUNTOS                                      
057600             SET WE-DESPUES-PUNTO TO TRUE                                 
057700         WHEN OTHER                                                       
057800             CONTINUE                                                     
057900     END-EVALUATE.                                                        
058000     ADD 1 TO WE-CHAR-IX.                                                 
058100     GO TO 2220-10-SIGUIENTE-DIGITO.                                      
058200 2220-20-EVALUAR.                                                         
058300     IF WE-CANT-DEC = 1                                                   
058400         COMPUTE WE-VB-DECIMAL = WE-VB-DECIMAL * 10                       
058500     END-IF.                                                              
058600     IF WE-CANT-DIGITOS > 0 AND WE-CANT-PUNTOS NOT > 1                    
058700         SET WE-VALOR-OK TO TRUE                                          
058800     ELSE                                                                 
058900         SET WE-VALOR-MAL TO TRUE                                         
059000         MOVE 8 TO WE-IX-MSG                                              
059100         MOVE 'Deal-Value' TO CRE-NOMBRE-CAMPO                            
059200         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
059300     END-IF.                                                              
059400*-----------                                                              
059500 2220-EXIT.                                                               
059600*-----------                                                              
059700     EXIT.                                                                
059800*----------------------                                                   
059900 2155R-CALC-LARGO-RAW.                                                    
060000*----------------------                                                   
060100* LARGO REAL (SIN RELLENO) DE WE-CAMPO-RAW (200 BYTES)                    
060200     MOVE 200 TO WE-LARGO-CAMPO.                                          
060300 2155R-10-VER-FIN-RAW.                                                    
060400     IF WE-LARGO-CAMPO = 0                                                
060500         GO TO 2155R-EXIT                                                 
060600     END-IF.                                                              
060700     IF WE-CAMPO-RAW (WE-LARGO-CAMPO:1) NOT = SPACE                       
060800         GO TO 2155R-EXIT                                                 
060900     END-IF.                                                              
061000     SUBTRACT 1 FROM WE-LARGO-CAMPO.                                      
061100     GO TO 2155R-10-VER-FIN-RAW.                                          
061200*------------                                                             
061300 2155R-EXIT.                                                              
061400*------------                                                             
061500     EXIT.                                                                
061600*--------------------------                                               
061700 2230-VALIDAR-PRESUPUESTO.                                                
061800*--------------------------                                               
061900* NORMALIZA Y BUSCA EL ESTADO DE PRESUPUESTO (CRMT002)                    
062000     MOVE WK-CSV-ESTADO-PRESUP TO WE-CAMPO-NORM.                          
062100     PERFORM 2150-NORMALIZAR-CAMPO THRU 2150-EXIT.                        
062200     MOVE WE-CAMPO-NORM TO CRM2-CLAVE.                                    
062300 COPY CRML002.                                                            
062400     IF CRM2-NO                                                           
062500         MOVE 10 TO WE-IX-MSG                                             
062600         MOVE 'Budget-Status' TO CRE-NOMBRE-CAMPO                         
062700         PERFORM 2250-ESCRIBIR-ERROR THRU 2250-EXIT                       
062800     END-IF.                                                              
062900*-----------                                                              
063000 2230-EXIT.                                                               
063100*-----------                                                              
063200     EXIT.                                                                
063300*--------------------                                                     
063400 2240-VALIDAR-FECHA.                                                      
063500*--------------------                                                     
063600* VALIDA QUE WE-CAMPO-FECHA TENGA FORMATO AAAA-MM-DD                      
063700     SET WE-FECHA-OK TO TRUE.                                             
063800     IF WE-CAMPO-FECHA (1:4)  NOT NUMERIC OR                              
063900         WE-CAMPO-FECHA (6:2)  NOT NUMERIC OR                             
064000         WE-CAMPO-FECHA (9:2)  NOT NUMERIC OR                             
064100         WE-CAMPO-FECHA (5:1)  NOT = '-'       OR                         
064200         WE-CAMPO-FECHA (8:1)  NOT = '-'                                  
064300         SET WE-FECHA-MAL TO TRUE                                         
064400     END-IF.                                                              
064500     IF WE-FECHA-OK AND                                                   
064600         (WE-CAMPO-FECHA (6:2) < '01' OR > '12')                          
064700         SET WE-FECHA-MAL TO TRUE                                         
064800     END-IF.                                                              
064900     IF WE-FECHA-OK AND                                                   
065000         (WE-CAMPO-FECHA (9:2) < '01' OR > '31')                          
065100         SET WE-FECHA-MAL TO TRUE                                         
065200     END-IF.                                                              
065300*-----------                                                              
065400 2240-EXIT.                                                               
065500*-----------                                                              
065600     EXIT.                                                                
065700*---------------------                                                    
065800 2250-ESCRIBIR-ERROR.                                                     
065900*---------------------                                                    
066000* ARMA UNA LINEA DEL LISTADO DE ERRORES Y LA GRABA                        
066100     MOVE WE-NRO-FILA TO CRE-NRO-FILA.                                    
066200     MOVE CRT01-MSG-DSC (WE-IX-MSG) TO CRE-TEXTO-ERROR.                   
066300     MOVE CRE-NRO-FILA       TO WR-NRO-FILA.                              
066400     MOVE CRE-NOMBRE-CAMPO   TO WR-NOMBRE-CAMPO.                          
066500     MOVE CRE-TEXTO-ERROR    TO WR-TEXTO-ERROR.                           
066600     WRITE REG-CRMC003.                                                   
066700     ADD 1 TO WE-CANT-ERRORES.                                            
066800     SET WE-FILA-ES-INVALIDA TO TRUE.                                     
066900*-----------                                                              
067000 2250-EXIT.                                                               
067100*-----------                                                              
067200     EXIT.                                                                
067300*------------------                                                       
067400 2300-MAPEAR-FILA.                                                        
067500*------------------                                                       
067600* TRASLADA LAS 17 COLUMNAS YA VALIDADAS A WK-DEAL-LEIDO Y LO              
067700* GRABA EN EL ARCHIVO DE TRABAJO PARA LA SEGUNDA PASADA                   
067800     MOVE WK-CSV-DEAL-ID          TO CRD-DEAL-ID.                         
067900     MOVE WK-CSV-RAZON-SOCIAL     TO CRD-RAZON-SOCIAL.                    
068000     MOVE WK-CSV-CONTACTO-NOMBRE  TO CRD-CONTACTO-NOMBRE.                 
068100     MOVE WK-CSV-CONTACTO-EMAIL   TO CRD-CONTACTO-EMAIL.                  
068200     MOVE WK-CSV-CONTACTO-CARGO   TO CRD-CONTACTO-CARGO.                  
068300     MOVE CRM1-ETAPA-CANON        TO CRD-ETAPA.                           
068400     COMPUTE CRD-VALOR-DEAL =                                             
068500         WE-VB-ENTERO + (WE-VB-DECIMAL / 100).                            
068600     MOVE WK-CSV-PRODUCTO-INTERES TO CRD-PRODUCTO-INTERES.                
068700     MOVE WK-CSV-PUNTOS-DOLOR     TO CRD-PUNTOS-DOLOR.                    
068800     MOVE WK-CSV-COMPETENCIA      TO CRD-COMPETENCIA.                     
068900     MOVE WK-CSV-DECISOR          TO CRD-DECISOR-CARGO.                   
069000     MOVE CRM2-PRESUP-CANON       TO CRD-ESTADO-PRESUPUESTO.              
069100     MOVE WK-CSV-VENDEDOR         TO CRD-VENDEDOR.                        
069200     MOVE WK-CSV-REGION           TO CRD-REGION.                          
069300     MOVE ZEROS                   TO CRD-FEC-ULT-CONTACTO.                
069400     IF WK-CSV-ULT-CONTACTO NOT = SPACES                                  
069500         MOVE WK-CSV-ULT-CONTACTO (1:4) TO CRD-FUC-CCYY                   
069600         MOVE WK-CSV-ULT-CONTACTO (6:2) TO CRD-FUC-MM                     
069700         MOVE WK-CSV-ULT-CONTACTO (9:2) TO CRD-FUC-DD                     
069800     END-IF.                                                              
069900     MOVE ZEROS                   TO CRD-FEC-PROX-REUNION.                
070000     IF WK-CSV-PROX-REUNION NOT = SPACES                                  
070100         MOVE WK-CSV-PROX-REUNION (1:4) TO CRD-FPR-CCYY                   
070200         MOVE WK-CSV-PROX-REUNION (6:2) TO CRD-FPR-MM                     
070300         MOVE WK-CSV-PROX-REUNION (9:2) TO CRD-FPR-DD                     
070400     END-IF.                                                              
070500     MOVE WK-CSV-NOTAS            TO CRD-NOTAS.                           
070600     WRITE WK-DEAL-LEIDO.                                                 
070700     ADD 1 TO WE-CANT-DEALS.                                              
070800*-----------                                                              
070900 2300-EXIT.                                                               
071000*-----------                                                              
071100     EXIT.                                                                
071200*---------------------------                                              
071300 3000-PROCESAR-LOTE-VALIDO.                                               
071400*---------------------------                                              
071500* SOLO SI EL LOTE COMPLETO PASO LA VALIDACION SE RELEE EL                 
071600* ARCHIVO DE TRABAJO, SE CALCULA CADA OPORTUNIDAD Y SE GRABA              
071700* LA SALIDA. SI HUBO ALGUN ERROR, NO SE GENERA SALIDA ALGUNA.             
071800     IF WE-CANT-ERRORES > 0                                               
071900         GO TO 3000-EXIT                                                  
072000     END-IF.                                                              
072100     CLOSE WORK-DEAL-FILE.                                                
072200     OPEN INPUT WORK-DEAL-FILE.                                           
072300     IF WE-STATUS-WRKDEAL NOT = '00'                                      
072400         DISPLAY 'CRMB001 - ERROR AL RELEER WRKDEAL '                     
072500             WE-STATUS-WRKDEAL                                            
072600         GO TO 9999-ERROR-FATAL                                           
072700     END-IF.                                                              
072800     MOVE 'N' TO WE-SW-EOF-ENTRADA.                                       
072900     PERFORM 3100-LEER-WORKDEAL THRU 3100-EXIT.                           
073000 3000-10-SIGUIENTE-DEAL.                                                  
073100     IF WE-FIN-ENTRADA                                                    
073200         GO TO 3000-EXIT                                                  
073300     END-IF.                                                              
073400     PERFORM 3200-CALCULAR-DEAL THRU 3200-EXIT.                           
073500     PERFORM 3100-LEER-WORKDEAL THRU 3100-EXIT.                           
073600     GO TO 3000-10-SIGUIENTE-DEAL.                                        
073700*-----------                                                              
073800 3000-EXIT.                                                               
073900*-----------                                                              
074000     EXIT.                                                                
074100*--------------------                                                     
074200 3100-LEER-WORKDEAL.                                                      
074300*--------------------                                                     
074400     READ WORK-DEAL-FILE                                                  
074500         AT END                                                           
074600             SET WE-FIN-ENTRADA TO TRUE                                   
074700     END-READ.                                                            
074800*-----------                                                              
074900 3100-EXIT.                                                               
075000*-----------                                                              
075100     EXIT.                                                                
075200*--------------------                                                     
075300 3200-CALCULAR-DEAL.                                                      
075400*--------------------                                                     
075500* INVOCA EL CALCULO DE PROBABILIDAD Y LA GENERACION DE NBA                
075600* PARA LA OPORTUNIDAD LEIDA Y ARMA EL REGISTRO DE SALIDA                  
075700     MOVE WK-DEAL-LEIDO   TO CR6-DEAL.                                    
075800     MOVE WE-FECHA-HOY    TO CR6-FECHA-HOY.                               
075900     CALL 'CRMB002' USING WK-ENTRADA-PROB CRF-PROBABILIDAD                
076000     ON EXCEPTION                                                         
076100         DISPLAY 'CRMB001 - NO SE ENCUENTRA CRMB002'                      
076200         GO TO 9999-ERROR-FATAL                                           
076300     END-CALL.                                                            
076400     MOVE WK-DEAL-LEIDO   TO CR7-DEAL.                                    
076500     MOVE WE-FECHA-HOY    TO CR7-FECHA-HOY.                               
076600     CALL 'CRMB003' USING WK-ENTRADA-ACCIONES CRF-ACCIONES                
076700     ON EXCEPTION                                                         
076800         DISPLAY 'CRMB001 - NO SE ENCUENTRA CRMB003'                      
076900         GO TO 9999-ERROR-FATAL                                           
077000     END-CALL.                                                            
077100     MOVE WK-DEAL-LEIDO   TO CRF-DEAL.                                    
077200     WRITE REG-CRMC004.                                                   
077300     ADD CRP-TASA-EXITO TO WE-SUMA-PROBABILIDAD.                          
077400     PERFORM 3210-CONTAR-ALTA-PRIORIDAD THRU 3210-EXIT.                   
077500*-----------                                                              
077600 3200-EXIT.                                                               
077700*-----------                                                              
077800     EXIT.                                                                
077900*----------------------------                                             
078000 3210-CONTAR-ALTA-PRIORIDAD.                                              
078100*----------------------------                                             
078200* SUMA AL CONTADOR DEL LOTE CADA ACCION DE LA OPORTUNIDAD QUE             
078300* HAYA SALIDO CON PRIORIDAD 1 (PUEDEN SER 0, 1, 2 O 3 - CRN-IX            
078400* RECORRE TODAS LAS CRN-CANT-ACCIONES GENERADAS, NO SOLO LA 1RA)          
078500     SET CRN-IX TO 1.                                                     
078600*--------------------------                                               
078700 3210-10-SIGUIENTE-ACCION.                                                
078800*--------------------------                                               
078900     IF CRN-IX > CRN-CANT-ACCIONES                                        
079000     GO TO 3210-EXIT                                                      
079100     END-IF.                                                              
079200     IF CRN-PRIORIDAD (CRN-IX) = 1                                        
079300     ADD 1 TO WE-ACCIONES-ALTA-PRIO                                       
079400     END-IF.                                                              
079500     SET CRN-IX UP BY 1.                                                  
079600     GO TO 3210-10-SIGUIENTE-ACCION.                                      
079700*-----------                                                              
079800 3210-EXIT.                                                               
079900*-----------                                                              
080000     EXIT.                                                                
080100*----------------------                                                   
080200 4000-TERMINAR-RUTINA.                                                    
080300*----------------------                                                   
080400* ARMA Y GRABA EL RESUMEN DEL LOTE, SI CORRESPONDE, Y CIERRA              
080500* TODOS LOS ARCHIVOS DEL PROGRAMA                                         
080600     IF WE-CANT-ERRORES = 0                                               
080700         PERFORM 4100-ESCRIBIR-RESUMEN THRU 4100-EXIT                     
080800     END-IF.                                                              
080900*----------------                                                         
081000 4000-10-CERRAR.                                                          
081100*----------------                                                         
081200     CLOSE DEAL-INPUT-FILE.                                               
081300     CLOSE ROW-ERROR-REPORT.                                              
081400     CLOSE WORK-DEAL-FILE.                                                
081500     CLOSE DEAL-OUTPUT-FILE.                                              
081600     CLOSE SUMMARY-REPORT.                                                
081700*-----------                                                              
081800 4000-EXIT.                                                               
081900*-----------                                                              
082000     EXIT.                                                                
082100*-----------------------                                                  
082200 4100-ESCRIBIR-RESUMEN.                                                   
082300*-----------------------                                                  
082400* TOTALES DEL LOTE VIA CRMB004 (CANTIDAD, PROMEDIO Y ALTA                 
082500* PRIORIDAD) Y GRABACION DE LA LINEA DE SUMMARY-REPORT                    
082600     MOVE WE-CANT-DEALS           TO CRS-TOTAL-DEALS.                     
082700     MOVE WE-SUMA-PROBABILIDAD    TO CRS-SUMA-PROBABILIDAD.               
082800     MOVE WE-ACCIONES-ALTA-PRIO   TO CRS-ACCIONES-ALTA-PRIO.              
082900     CALL 'CRMB004' USING WK-ENTRADA-RESUMEN WK-SALIDA-RESUMEN            
083000     ON EXCEPTION                                                         
083100         DISPLAY 'CRMB001 - NO SE ENCUENTRA CRMB004'                      
083200         GO TO 9999-ERROR-FATAL                                           
083300     END-CALL.                                                            
083400     MOVE CRA-TOTAL-DEALS         TO WI-TOTAL-DEALS.                      
083500     MOVE CRA-PROBABILIDAD-PROM   TO WI-PROBABILIDAD-PROM.                
083600     MOVE CRA-ACCIONES-ALTA-PRIO  TO WI-ACCIONES-ALTA-PRIO.               
083700     WRITE REG-CRMC005.                                                   
083800*-----------                                                              
083900 4100-EXIT.                                                               
084000*-----------                                                              
084100     EXIT.                                                                
084200*------------------                                                       
084300 9999-ERROR-FATAL.                                                        
084400*------------------                                                       
084500* ERROR NO RECUPERABLE DE E/S - TERMINA EL PROGRAMA                       
084600     DISPLAY 'CRMB001 - TERMINACION ANORMAL DEL PROGRAMA'.                
084700     MOVE 16 TO WE-RC.                                                    
084800     MOVE WE-RC TO RETURN-CODE.                                           
084900     STOP RUN.                                                            
085000*-----------                                                              
085100 9999-EXIT.                                                               
085200*-----------                                                              
085300     EXIT.                                                                
