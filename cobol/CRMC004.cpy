000100*-----------------------------------------------------------------        
000200*CRMC004 - REGISTRO DE SALIDA CRMB001 (DEAL-OUTPUT-FILE)                  
000300*DEAL + RESULTADO DE PROBABILIDAD + HASTA 3 ACCIONES NBA.                 
000400*SOLO SE GRABA SI EL LOTE COMPLETO PASO LA VALIDACION.                    
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC004.                                                         
000800     COPY CRMC000 REPLACING ==01  REG-CRMC000==                           
000900         BY ==02  CRF-DEAL==.                                             
001000     COPY CRMC006O REPLACING ==01  REG-CRMC006O==                         
001100         BY ==02  CRF-PROBABILIDAD==.                                     
001200     COPY CRMC007O REPLACING ==01  REG-CRMC007O==                         
001300         BY ==02  CRF-ACCIONES==.                                         
001400     02  FILLER                  PIC X(20) VALUE SPACES.                  
