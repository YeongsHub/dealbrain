000100*-----------------------------------------------------------------        
000200*CRMC003 - LINEA DE IMPRESION DE ROW-ERROR-REPORT                         
000300*FORMATO EDITADO PARA EL REPORTE DE ERRORES DE VALIDACION                 
000400*DEL LOTE DE OPORTUNIDADES.                                               
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC003.                                                         
000800     02  WR-NRO-FILA             PIC ZZZZZ9.                              
000900     02  FILLER                  PIC X(02) VALUE SPACES.                  
001000     02  WR-NOMBRE-CAMPO         PIC X(20).                               
001100     02  FILLER                  PIC X(02) VALUE SPACES.                  
001200     02  WR-TEXTO-ERROR          PIC X(80).                               
