000100*-----------------------------------------------------------------        
000200*CRMC007O - COMMAREA DE SALIDA CRMB003 (NEXT-BEST-ACTION)                 
000300*HASTA 3 ACCIONES RECOMENDADAS, ORDENADAS POR PRIORIDAD.                  
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 01  REG-CRMC007O.                                                        
000700     02  CRN-CANT-ACCIONES       PIC 9(1).                                
000800     02  CRN-ACCION              OCCURS 3 TIMES INDEXED BY CRN-IX.        
000900         03  CRN-PRIORIDAD       PIC 9(1).                                
001000         03  CRN-TEXTO-ACCION    PIC X(80).                               
001100         03  CRN-JUSTIFICACION   PIC X(120).                              
001200         03  CRN-FECHA-LIMITE    PIC 9(8).                                
001300         03  CRN-FL-R                                                     
001400               REDEFINES CRN-FECHA-LIMITE PIC 9(8).                       
001500             04  CRN-FL-CCYY     PIC 9(4).                                
001600             04  CRN-FL-MM       PIC 9(2).                                
001700             04  CRN-FL-DD       PIC 9(2).                                
001800     02  FILLER                  PIC X(10) VALUE SPACES.                  
