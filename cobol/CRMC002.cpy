000100*-----------------------------------------------------------------        
000200*CRMC002 - REGISTRO DE TRABAJO ROW-ERROR (ERROR DE VALIDACION             
000300*DE UNA FILA DEL CSV DE ENTRADA). UN REGISTRO POR CAMPO QUE               
000400*FALLA LA VALIDACION - UNA FILA PUEDE GENERAR VARIOS.                     
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC002.                                                         
000800     02  CRE-NRO-FILA            PIC 9(6).                                
000900     02  CRE-NOMBRE-CAMPO        PIC X(20).                               
001000     02  CRE-TEXTO-ERROR         PIC X(80).                               
001100     02  FILLER                  PIC X(05) VALUE SPACES.                  
