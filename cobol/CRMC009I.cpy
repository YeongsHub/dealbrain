000100*-----------------------------------------------------------------        
000200*CRMC009I - COMMAREA DE ENTRADA CRMB005 (UTILITARIO DE FECHAS)            
000300*OPERACION A EJECUTAR (DIFERENCIA/SUMA DE DIAS) MAS FECHAS                
000400*Y CANTIDAD DE DIAS DE ENTRADA.                                           
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC009I.                                                        
000800     02  CRU-FUNCION             PIC X(1).                                
000900         88  CRU-FN-DIFERENCIA   VALUE 'D'.                               
001000         88  CRU-FN-SUMAR-DIAS   VALUE 'A'.                               
001100         88  CRU-FN-HOY          VALUE 'H'.                               
001200     02  CRU-FECHA-1             PIC 9(8).                                
001300     02  CRU-FECHA-2             PIC 9(8).                                
001400     02  CRU-DIAS-A-SUMAR        PIC S9(4) COMP.                          
