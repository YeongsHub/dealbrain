000100******************************************************************        
000200*  * TK100233 15/05/99 LFC GENERACION DE PROXIMAS ACCIONES     *          
000300*  *          RECOMENDADAS PARA UNA OPORTUNIDAD (CRM)          *          
000400*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL     *          
000500******************************************************************        
000600*IDAPL*BSE                                                                
000700*OBJET*************************************************                   
000800*OBJET** PROXIMAS ACCIONES RECOMENDADAS (NBA) PER DEAL  *                 
000900*OBJET*************************************************                   
001000 *=======================*                                                
001100 IDENTIFICATION DIVISION.                                                 
001200 *=======================*                                                
001300 PROGRAM-ID. CRMB003.                                                     
001400 AUTHOR. LILIANA FERRARI CASTRO.                                          
001500 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001600 DATE-WRITTEN. 15/05/99.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
001900*-----------------------------------------------------------------        
002000*SUBRUTINA CRMB003 - GENERA HASTA 3 ACCIONES RECOMENDADAS                 
002100*(NEXT-BEST-ACTION) PARA UNA OPORTUNIDAD DE VENTA ABIERTA.                
002200*CRMB001 LA INVOCA UNA VEZ POR CADA OPORTUNIDAD DE LA                     
002300*SEGUNDA PASADA, A CONTINUACION DE CRMB002.                               
002400*                                                                         
002500*LAS OPORTUNIDADES CLOSED_WON/CLOSED_LOST NO GENERAN                      
002600*ACCIONES. PARA EL RESTO SE EVALUAN, EN ESTE ORDEN FIJO,                  
002700*3 REGLAS DE PRIORIDAD ALTA, 4 DE PRIORIDAD MEDIA Y UNA                   
002800*UNICA REGLA ESTANDAR SEGUN LA ETAPA (QUE PUEDE APORTAR 0,                
002900*1 O 2 ACCIONES). COMO LAS REGLAS SE EVALUAN EN ORDEN                     
003000*CRECIENTE DE PRIORIDAD, LA LISTA YA QUEDA ORDENADA AL                    
003100*GENERARSE Y NO HACE FALTA UN SORT POSTERIOR - SOLO SE                    
003200*DESCARTA TODO LO QUE EXCEDA LAS PRIMERAS 3 (MAX-ACTIONS).                
003300*-----------------------------------------------------------------        
003400*HISTORIA DE MODIFICACIONES                                               
003500*-----------------------------------------------------------------        
003600*15/05/99 LFC ALTA INICIAL DEL PROGRAMA - TK100233                        
003700*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
003800*         TK100301                                                        
003900*-----------------------------------------------------------------        
004000 *====================*                                                   
004100 ENVIRONMENT DIVISION.                                                    
004200 *====================*                                                   
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 ON STATUS IS CRMB003-TRACE-ON                                 
004700         OFF STATUS IS CRMB003-TRACE-OFF.                                 
004800 *=============*                                                          
004900 DATA DIVISION.                                                           
005000 *=============*                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200*-----------------------------------------------------------------        
005300*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77)                             
005400*-----------------------------------------------------------------        
005500 77  WK-PRIORIDAD-ACCION         PIC 9(1) VALUE ZEROS.                    
005600 77  WK-LARGO-COMPETENCIA        PIC 9(2) COMP VALUE ZEROS.               
005700*-----------------------------------------------------------------        
005800*AREA DE TRABAJO DE LA GENERACION DE ACCIONES                             
005900*-----------------------------------------------------------------        
006000 01  WE-ESPECIALES.                                                       
006100     02  WK-DIAS-CONTACTO-INF    PIC S9(3) COMP VALUE ZEROS.              
006200     02  WK-DIAS-CONTACTO-R10    PIC S9(3) COMP VALUE ZEROS.              
006300     02  WK-DIAS-EDITADO         PIC 9(3) VALUE ZEROS.                    
006400     02  WK-DIAS-A-SUMAR         PIC S9(4) COMP VALUE ZEROS.              
006500     02  WK-TEXTO-ACCION         PIC X(80) VALUE SPACES.                  
006600     02  WK-JUSTIFICACION        PIC X(120) VALUE SPACES.                 
006700     02  WK-FECHA-LIMITE         PIC 9(8) VALUE ZEROS.                    
006800     02  WK-SW-NO-REUNION        PIC X(01) VALUE 'N'.                     
006900         88  WK-HAY-NO-REUNION   VALUE 'S'.                               
007000         88  WK-HAY-REUNION      VALUE 'N'.                               
007100     02  WK-SW-POC               PIC X(01) VALUE 'N'.                     
007200         88  WK-HAY-POC          VALUE 'S'.                               
007300         88  WK-NO-POC           VALUE 'N'.                               
007400     02  WK-SW-DEMO              PIC X(01) VALUE 'N'.                     
007500         88  WK-HAY-DEMO         VALUE 'S'.                               
007600         88  WK-NO-DEMO          VALUE 'N'.                               
007700     02  WK-SW-DEMO-COMPLETA     PIC X(01) VALUE 'N'.                     
007800         88  WK-DEMO-YA-COMPLETA VALUE 'S'.                               
007900         88  WK-DEMO-NO-COMPLETA VALUE 'N'.                               
008000*-----------------------------------------------------------------        
008100*AREAS DE COMUNICACION CON LAS SUBRUTINAS DE APOYO                        
008200*-----------------------------------------------------------------        
008300     COPY CRMC009I REPLACING ==REG-CRMC009I==                             
008400         BY ==WK-ENTRADA-FECHA==.                                         
008500     COPY CRMC009O REPLACING ==REG-CRMC009O==                             
008600         BY ==WK-SALIDA-FECHA==.                                          
008700     COPY CRMC010I REPLACING ==REG-CRMC010I==                             
008800         BY ==WK-ENTRADA-TEXTO==.                                         
008900     COPY CRMC010O REPLACING ==REG-CRMC010O==                             
009000         BY ==WK-SALIDA-TEXTO==.                                          
009100 *================*                                                       
009200 LINKAGE SECTION.                                                         
009300 *================*                                                       
009400*-----------------------------------------------------------------        
009500*COMMAREA DE ENTRADA/SALIDA (VER CRMB001 3200-CALCULAR-DEAL)              
009600*-----------------------------------------------------------------        
009700 COPY CRMC007I.                                                           
009800 COPY CRMC007O.                                                           
009900 *==================*                                                     
010000 PROCEDURE DIVISION USING REG-CRMC007I REG-CRMC007O.                      
010100 *==================*                                                     
010200*-----------------------                                                  
010300 0000-RUTINA-PRINCIPAL.                                                   
010400*-----------------------                                                  
010500     IF CRMB003-TRACE-ON                                                  
010600         DISPLAY 'CRMB003 - DEAL ' CRD-DEAL-ID                            
010700     END-IF.                                                              
010800     MOVE ZEROS TO CRN-CANT-ACCIONES.                                     
010900     IF CRD-ETAPA = 'CLOSED_WON' OR CRD-ETAPA = 'CLOSED_LOST'             
011000         GO TO 0000-EXIT                                                  
011100     END-IF.                                                              
011200     PERFORM 1000-CALC-DIAS-CONTACTO-INF THRU 1000-EXIT.                  
011300     PERFORM 1100-CALC-DIAS-CONTACTO-R10 THRU 1100-EXIT.                  
011400     PERFORM 1200-CALC-NO-REUNION THRU 1200-EXIT.                         
011500     PERFORM 2100-REGLA-01-SIN-CONTACTO THRU 2100-EXIT.                   
011600     PERFORM 2200-REGLA-02-NEGOCIACION THRU 2200-EXIT.                    
011700     PERFORM 2300-REGLA-03-PRESUP-CANCEL THRU 2300-EXIT.                  
011800     PERFORM 3100-REGLA-04-COMPETENCIA THRU 3100-EXIT.                    
011900     PERFORM 3200-REGLA-05-POC THRU 3200-EXIT.                            
012000     PERFORM 3300-REGLA-06-DEMO THRU 3300-EXIT.                           
012100     PERFORM 3400-REGLA-07-PRESUP-REVISION THRU 3400-EXIT.                
012200     PERFORM 4000-REGLA-ESTANDAR THRU 4000-EXIT.                          
012300*-----------                                                              
012400 0000-EXIT.                                                               
012500*-----------                                                              
012600     GOBACK.                                                              
012700*-----------------------------                                            
012800 1000-CALC-DIAS-CONTACTO-INF.                                             
012900*-----------------------------                                            
013000* DIAS DESDE EL ULTIMO CONTACTO PARA LA REGLA 1 - SIN                     
013100* CONTACTO SE TRATA COMO "INFINITO" (SENTINELA 999)                       
013200     IF CRD-FEC-ULT-CONTACTO = 0                                          
013300         MOVE 999 TO WK-DIAS-CONTACTO-INF                                 
013400     ELSE                                                                 
013500         MOVE SPACES TO WK-ENTRADA-FECHA                                  
013600         SET CRU-FN-DIFERENCIA TO TRUE                                    
013700         MOVE CRD-FEC-ULT-CONTACTO TO CRU-FECHA-1                         
013800         MOVE CR7-FECHA-HOY        TO CRU-FECHA-2                         
013900         CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA            
014000         ON EXCEPTION                                                     
014100             DISPLAY 'CRMB003 - NO SE ENCUENTRA CRMB005'                  
014200             MOVE 999 TO CRU-DIAS-RESULTADO                               
014300         END-CALL                                                         
014400         MOVE CRU-DIAS-RESULTADO TO WK-DIAS-CONTACTO-INF                  
014500     END-IF.                                                              
014600*-----------                                                              
014700 1000-EXIT.                                                               
014800*-----------                                                              
014900     EXIT.                                                                
015000*-----------------------------                                            
015100 1100-CALC-DIAS-CONTACTO-R10.                                             
015200*-----------------------------                                            
015300* DIAS DESDE EL ULTIMO CONTACTO PARA LA REGLA 10 (PROPOSAL)               
015400* - SIN CONTACTO SE TOMA COMO CERO                                        
015500     IF CRD-FEC-ULT-CONTACTO = 0                                          
015600         MOVE ZEROS TO WK-DIAS-CONTACTO-R10                               
015700     ELSE                                                                 
015800         MOVE SPACES TO WK-ENTRADA-FECHA                                  
015900         SET CRU-FN-DIFERENCIA TO TRUE                                    
016000         MOVE CRD-FEC-ULT-CONTACTO TO CRU-FECHA-1                         
016100         MOVE CR7-FECHA-HOY        TO CRU-FECHA-2                         
016200         CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA            
016300         ON EXCEPTION                                                     
016400             DISPLAY 'CRMB003 - NO SE ENCUENTRA CRMB005'                  
016500             MOVE ZEROS TO CRU-DIAS-RESULTADO                             
016600         END-CALL                                                         
016700         MOVE CRU-DIAS-RESULTADO TO WK-DIAS-CONTACTO-R10                  
016800     END-IF.                                                              
016900*-----------                                                              
017000 1100-EXIT.                                                               
017100*-----------                                                              
017200     EXIT.                                                                
017300*----------------------                                                   
017400 1200-CALC-NO-REUNION.                                                    
017500*----------------------                                                   
017600* NO-REUNION = SIN PROXIMA REUNION AGENDADA, O REUNION                    
017700* ANTERIOR A HOY                                                          
017800     IF CRD-FEC-PROX-REUNION = 0                                          
017900         SET WK-HAY-NO-REUNION TO TRUE                                    
018000     ELSE                                                                 
018100         MOVE SPACES TO WK-ENTRADA-FECHA                                  
018200         SET CRU-FN-DIFERENCIA TO TRUE                                    
018300         MOVE CRD-FEC-PROX-REUNION TO CRU-FECHA-1                         
018400         MOVE CR7-FECHA-HOY        TO CRU-FECHA-2                         
018500         CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA            
018600         ON EXCEPTION                                                     
018700             DISPLAY 'CRMB003 - NO SE ENCUENTRA CRMB005'                  
018800             MOVE ZEROS TO CRU-DIAS-RESULTADO                             
018900         END-CALL                                                         
019000         IF CRU-DIAS-RESULTADO > 0                                        
019100             SET WK-HAY-NO-REUNION TO TRUE                                
019200         ELSE                                                             
019300             SET WK-HAY-REUNION TO TRUE                                   
019400         END-IF                                                           
019500     END-IF.                                                              
019600*-----------                                                              
019700 1200-EXIT.                                                               
019800*-----------                                                              
019900     EXIT.                                                                
020000*------------------------                                                 
020100 1300-CALC-FECHA-LIMITE.                                                  
020200*------------------------                                                 
020300* CALCULA WK-FECHA-LIMITE = HOY MAS WK-DIAS-A-SUMAR                       
020400     MOVE SPACES TO WK-ENTRADA-FECHA.                                     
020500     SET CRU-FN-SUMAR-DIAS TO TRUE.                                       
020600     MOVE CR7-FECHA-HOY   TO CRU-FECHA-1.                                 
020700     MOVE WK-DIAS-A-SUMAR TO CRU-DIAS-A-SUMAR.                            
020800     CALL 'CRMB005' USING WK-ENTRADA-FECHA WK-SALIDA-FECHA                
020900         ON EXCEPTION                                                     
021000             DISPLAY 'CRMB003 - NO SE ENCUENTRA CRMB005'                  
021100             MOVE CR7-FECHA-HOY TO CRU-FECHA-RESULTADO                    
021200     END-CALL.                                                            
021300     MOVE CRU-FECHA-RESULTADO TO WK-FECHA-LIMITE.                         
021400*-----------                                                              
021500 1300-EXIT.                                                               
021600*-----------                                                              
021700     EXIT.                                                                
021800*----------------------------                                             
021900 2100-REGLA-01-SIN-CONTACTO.                                              
022000*----------------------------                                             
022100* REGLA 1 (ALTA): SIN REUNION AGENDADA Y MAS DE 14 DIAS SIN               
022200* CONTACTO - EL DEAL SE ESTA ENFRIANDO                                    
022300     IF WK-HAY-NO-REUNION AND WK-DIAS-CONTACTO-INF > 14                   
022400         MOVE WK-DIAS-CONTACTO-INF TO WK-DIAS-EDITADO                     
022500         MOVE 'Schedule meeting immediately' TO WK-TEXTO-ACCION           
022600         MOVE SPACES TO WK-JUSTIFICACION                                  
022700         STRING 'No meeting scheduled and ' DELIMITED BY SIZE             
022800             WK-DIAS-EDITADO DELIMITED BY SIZE                            
022900             ' days since last contact - deal going cold'                 
023000                 DELIMITED BY SIZE                                        
023100             INTO WK-JUSTIFICACION                                        
023200         MOVE 3 TO WK-DIAS-A-SUMAR                                        
023300         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
023400         MOVE 1 TO WK-PRIORIDAD-ACCION                                    
023500         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
023600     END-IF.                                                              
023700*-----------                                                              
023800 2100-EXIT.                                                               
023900*-----------                                                              
024000     EXIT.                                                                
024100*---------------------------                                              
024200 2200-REGLA-02-NEGOCIACION.                                               
024300*---------------------------                                              
024400* REGLA 2 (ALTA): EN NEGOTIATION CON PRESUPUESTO SIN                      
024500* CONFIRMAR - RIESGO DE PERDER EL CIERRE                                  
024600     IF CRD-ETAPA = 'NEGOTIATION' AND                                     
024700         CRD-ESTADO-PRESUPUESTO = 'NOT_CONFIRMED'                         
024800         MOVE 'Secure budget approval urgently' TO WK-TEXTO-ACCION        
024900         MOVE SPACES TO WK-JUSTIFICACION                                  
025000         STRING 'In Negotiation but budget not confirmed -'               
025100             DELIMITED BY SIZE                                            
025200             ' closing at risk' DELIMITED BY SIZE                         
025300             INTO WK-JUSTIFICACION                                        
025400         MOVE 5 TO WK-DIAS-A-SUMAR                                        
025500         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
025600         MOVE 1 TO WK-PRIORIDAD-ACCION                                    
025700         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
025800     END-IF.                                                              
025900*-----------                                                              
026000 2200-EXIT.                                                               
026100*-----------                                                              
026200     EXIT.                                                                
026300*-----------------------------                                            
026400 2300-REGLA-03-PRESUP-CANCEL.                                             
026500*-----------------------------                                            
026600* REGLA 3 (ALTA): PRESUPUESTO CANCELADO                                   
026700     IF CRD-ESTADO-PRESUPUESTO = 'CANCELLED'                              
026800         MOVE 'Investigate budget cancellation' TO WK-TEXTO-ACCION        
026900         MOVE SPACES TO WK-JUSTIFICACION                                  
027000         STRING 'Budget cancelled - understand reasons and'               
027100             DELIMITED BY SIZE                                            
027200             ' identify recovery path' DELIMITED BY SIZE                  
027300             INTO WK-JUSTIFICACION                                        
027400         MOVE 2 TO WK-DIAS-A-SUMAR                                        
027500         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
027600         MOVE 1 TO WK-PRIORIDAD-ACCION                                    
027700         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
027800     END-IF.                                                              
027900*-----------                                                              
028000 2300-EXIT.                                                               
028100*-----------                                                              
028200     EXIT.                                                                
028300*---------------------------                                              
028400 3100-REGLA-04-COMPETENCIA.                                               
028500*---------------------------                                              
028600* REGLA 4 (MEDIA): HAY COMPETENCIA Y SE LA MENCIONA EN LOS                
028700* PUNTOS DE DOLOR O COMO "COMPETITIVE" EN LAS NOTAS                       
028800     IF CRD-COMPETENCIA = SPACES                                          
028900         GO TO 3100-EXIT                                                  
029000     END-IF.                                                              
029100     MOVE CRD-PUNTOS-DOLOR TO CRX-TEXTO.                                  
029200     MOVE CRD-COMPETENCIA  TO CRX-PATRON.                                 
029300     CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO.               
029400     IF NOT CRX-SI-ENCONTRADO                                             
029500         MOVE CRD-NOTAS TO CRX-TEXTO                                      
029600         MOVE 'competitive' TO CRX-PATRON                                 
029700         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
029800     END-IF.                                                              
029900     IF CRX-SI-ENCONTRADO                                                 
030000         PERFORM 8100-CALC-LARGO-COMPETENCIA THRU 8100-EXIT               
030100         MOVE SPACES TO WK-TEXTO-ACCION                                   
030200         STRING 'Prepare competitive differentiation vs '                 
030300             DELIMITED BY SIZE                                            
030400             CRD-COMPETENCIA (1:WK-LARGO-COMPETENCIA)                     
030500                 DELIMITED BY SIZE                                        
030600             INTO WK-TEXTO-ACCION                                         
030700         MOVE SPACES TO WK-JUSTIFICACION                                  
030800         STRING 'Competition actively referenced - need to'               
030900             DELIMITED BY SIZE                                            
031000             ' address proactively' DELIMITED BY SIZE                     
031100             INTO WK-JUSTIFICACION                                        
031200         MOVE 7 TO WK-DIAS-A-SUMAR                                        
031300         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
031400         MOVE 2 TO WK-PRIORIDAD-ACCION                                    
031500         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
031600     END-IF.                                                              
031700*-----------                                                              
031800 3100-EXIT.                                                               
031900*-----------                                                              
032000     EXIT.                                                                
032100*-------------------                                                      
032200 3200-REGLA-05-POC.                                                       
032300*-------------------                                                      
032400* REGLA 5 (MEDIA): "POC" O "PROOF OF CONCEPT" MENCIONADO EN               
032500* LAS NOTAS                                                               
032600     MOVE 'N' TO WK-SW-POC.                                               
032700     MOVE CRD-NOTAS TO CRX-TEXTO.                                         
032800     MOVE 'poc' TO CRX-PATRON.                                            
032900     CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO.               
033000     IF CRX-SI-ENCONTRADO                                                 
033100         SET WK-HAY-POC TO TRUE                                           
033200     END-IF.                                                              
033300     IF WK-SW-POC = 'N'                                                   
033400         MOVE CRD-NOTAS TO CRX-TEXTO                                      
033500         MOVE 'proof of concept' TO CRX-PATRON                            
033600         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
033700         IF CRX-SI-ENCONTRADO                                             
033800             SET WK-HAY-POC TO TRUE                                       
033900         END-IF                                                           
034000     END-IF.                                                              
034100     IF WK-HAY-POC                                                        
034200         MOVE 'Execute POC within 7 days' TO WK-TEXTO-ACCION              
034300         MOVE SPACES TO WK-JUSTIFICACION                                  
034400         STRING 'POC requested/mentioned - demonstrate value'             
034500             DELIMITED BY SIZE                                            
034600             ' quickly' DELIMITED BY SIZE                                 
034700             INTO WK-JUSTIFICACION                                        
034800         MOVE 7 TO WK-DIAS-A-SUMAR                                        
034900         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
035000         MOVE 2 TO WK-PRIORIDAD-ACCION                                    
035100         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
035200     END-IF.                                                              
035300*-----------                                                              
035400 3200-EXIT.                                                               
035500*-----------                                                              
035600     EXIT.                                                                
035700*--------------------                                                     
035800 3300-REGLA-06-DEMO.                                                      
035900*--------------------                                                     
036000* REGLA 6 (MEDIA): "DEMO" O "DEMONSTRATION" MENCIONADO, SALVO             
036100* QUE YA CONSTE COMO COMPLETADO                                           
036200     MOVE 'N' TO WK-SW-DEMO.                                              
036300     MOVE CRD-NOTAS TO CRX-TEXTO.                                         
036400     MOVE 'demo' TO CRX-PATRON.                                           
036500     CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO.               
036600     IF CRX-SI-ENCONTRADO                                                 
036700         SET WK-HAY-DEMO TO TRUE                                          
036800     END-IF.                                                              
036900     IF WK-SW-DEMO = 'N'                                                  
037000         MOVE CRD-NOTAS TO CRX-TEXTO                                      
037100         MOVE 'demonstration' TO CRX-PATRON                               
037200         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
037300         IF CRX-SI-ENCONTRADO                                             
037400             SET WK-HAY-DEMO TO TRUE                                      
037500         END-IF                                                           
037600     END-IF.                                                              
037700     IF WK-HAY-DEMO                                                       
037800         MOVE 'N' TO WK-SW-DEMO-COMPLETA                                  
037900         MOVE CRD-NOTAS TO CRX-TEXTO                                      
038000         MOVE 'completed demo' TO CRX-PATRON                              
038100         CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO            
038200         IF CRX-SI-ENCONTRADO                                             
038300             SET WK-DEMO-YA-COMPLETA TO TRUE                              
038400         END-IF                                                           
038500         IF WK-SW-DEMO-COMPLETA = 'N'                                     
038600             MOVE CRD-NOTAS TO CRX-TEXTO                                  
038700             MOVE 'demo completed' TO CRX-PATRON                          
038800             CALL 'CRMB006' USING WK-ENTRADA-TEXTO WK-SALIDA-TEXTO        
038900             IF CRX-SI-ENCONTRADO                                         
039000                 SET WK-DEMO-YA-COMPLETA TO TRUE                          
039100             END-IF                                                       
039200         END-IF                                                           
039300     END-IF.                                                              
039400     IF WK-HAY-DEMO AND NOT WK-DEMO-YA-COMPLETA                           
039500         MOVE 'Schedule or follow up on demo' TO WK-TEXTO-ACCION          
039600         MOVE SPACES TO WK-JUSTIFICACION                                  
039700         STRING 'Demo mentioned - ensure it gets scheduled/'              
039800             DELIMITED BY SIZE                                            
039900             'completed' DELIMITED BY SIZE                                
040000             INTO WK-JUSTIFICACION                                        
040100         MOVE 5 TO WK-DIAS-A-SUMAR                                        
040200         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
040300         MOVE 2 TO WK-PRIORIDAD-ACCION                                    
040400         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
040500     END-IF.                                                              
040600*-----------                                                              
040700 3300-EXIT.                                                               
040800*-----------                                                              
040900     EXIT.                                                                
041000*-------------------------------                                          
041100 3400-REGLA-07-PRESUP-REVISION.                                           
041200*-------------------------------                                          
041300* REGLA 7 (MEDIA): EN PROPOSAL O NEGOTIATION CON EL                       
041400* PRESUPUESTO EN REVISION                                                 
041500     IF (CRD-ETAPA = 'PROPOSAL' OR CRD-ETAPA = 'NEGOTIATION')             
041600         AND CRD-ESTADO-PRESUPUESTO = 'UNDER_REVIEW'                      
041700         MOVE 'Follow up on budget approval status'                       
041800             TO WK-TEXTO-ACCION                                           
041900         MOVE SPACES TO WK-JUSTIFICACION                                  
042000         STRING 'Budget under review - track progress to'                 
042100             DELIMITED BY SIZE                                            
042200             ' avoid delays' DELIMITED BY SIZE                            
042300             INTO WK-JUSTIFICACION                                        
042400         MOVE 5 TO WK-DIAS-A-SUMAR                                        
042500         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
042600         MOVE 2 TO WK-PRIORIDAD-ACCION                                    
042700         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
042800     END-IF.                                                              
042900*-----------                                                              
043000 3400-EXIT.                                                               
043100*-----------                                                              
043200     EXIT.                                                                
043300*---------------------                                                    
043400 4000-REGLA-ESTANDAR.                                                     
043500*---------------------                                                    
043600* REGLA ESTANDAR (BAJA) - UNA SOLA RAMA SEGUN LA ETAPA                    
043700     EVALUATE TRUE                                                        
043800         WHEN CRD-ETAPA = 'DISCOVERY'                                     
043900             PERFORM 4100-REGLA-08-DISCOVERY THRU 4100-EXIT               
044000         WHEN CRD-ETAPA = 'QUALIFICATION'                                 
044100             PERFORM 4200-REGLA-09-QUALIFICATION THRU 4200-EXIT           
044200         WHEN CRD-ETAPA = 'PROPOSAL'                                      
044300             PERFORM 4300-REGLA-10-PROPOSAL THRU 4300-EXIT                
044400         WHEN CRD-ETAPA = 'NEGOTIATION'                                   
044500             PERFORM 4400-REGLA-11-NEGOTIATION THRU 4400-EXIT             
044600     END-EVALUATE.                                                        
044700*-----------                                                              
044800 4000-EXIT.                                                               
044900*-----------                                                              
045000     EXIT.                                                                
045100*-------------------------                                                
045200 4100-REGLA-08-DISCOVERY.                                                 
045300*-------------------------                                                
045400* REGLA 8 (ESTANDAR): DISCOVERY - PUEDE APORTAR 1 O 2                     
045500* ACCIONES (LA SEGUNDA SOLO SI NO HAY DECISOR IDENTIFICADO)               
045600     MOVE 'Gather detailed requirements' TO WK-TEXTO-ACCION.              
045700     MOVE SPACES TO WK-JUSTIFICACION.                                     
045800     STRING 'Discovery stage - need to understand customer'               
045900         DELIMITED BY SIZE                                                
046000         ' needs thoroughly' DELIMITED BY SIZE                            
046100         INTO WK-JUSTIFICACION.                                           
046200     MOVE 10 TO WK-DIAS-A-SUMAR.                                          
046300     PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT.                       
046400     MOVE 3 TO WK-PRIORIDAD-ACCION.                                       
046500     PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT.                          
046600     IF CRD-DECISOR-CARGO = SPACES                                        
046700         MOVE 'Identify key decision makers' TO WK-TEXTO-ACCION           
046800         MOVE SPACES TO WK-JUSTIFICACION                                  
046900         STRING 'No decision maker identified - critical for'             
047000             DELIMITED BY SIZE                                            
047100             ' deal progression' DELIMITED BY SIZE                        
047200             INTO WK-JUSTIFICACION                                        
047300         MOVE 7 TO WK-DIAS-A-SUMAR                                        
047400         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
047500         MOVE 3 TO WK-PRIORIDAD-ACCION                                    
047600         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
047700     END-IF.                                                              
047800*-----------                                                              
047900 4100-EXIT.                                                               
048000*-----------                                                              
048100     EXIT.                                                                
048200*-----------------------------                                            
048300 4200-REGLA-09-QUALIFICATION.                                             
048400*-----------------------------                                            
048500* REGLA 9 (ESTANDAR): QUALIFICATION                                       
048600     MOVE 'Confirm budget and timeline' TO WK-TEXTO-ACCION.               
048700     MOVE SPACES TO WK-JUSTIFICACION.                                     
048800     STRING 'Qualification stage - validate customer'                     
048900         DELIMITED BY SIZE                                                
049000         ' commitment' DELIMITED BY SIZE                                  
049100         INTO WK-JUSTIFICACION.                                           
049200     MOVE 10 TO WK-DIAS-A-SUMAR.                                          
049300     PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT.                       
049400     MOVE 3 TO WK-PRIORIDAD-ACCION.                                       
049500     PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT.                          
049600*-----------                                                              
049700 4200-EXIT.                                                               
049800*-----------                                                              
049900     EXIT.                                                                
050000*------------------------                                                 
050100 4300-REGLA-10-PROPOSAL.                                                  
050200*------------------------                                                 
050300* REGLA 10 (ESTANDAR): PROPOSAL - TEXTO DISTINTO SEGUN LOS                
050400* DIAS TRANSCURRIDOS DESDE EL ULTIMO CONTACTO                             
050500     IF WK-DIAS-CONTACTO-R10 >= 7                                         
050600         MOVE WK-DIAS-CONTACTO-R10 TO WK-DIAS-EDITADO                     
050700         MOVE 'Follow up on proposal status' TO WK-TEXTO-ACCION           
050800         MOVE SPACES TO WK-JUSTIFICACION                                  
050900         STRING 'Proposal submitted ' DELIMITED BY SIZE                   
051000             WK-DIAS-EDITADO DELIMITED BY SIZE                            
051100             ' days ago - check for feedback' DELIMITED BY SIZE           
051200             INTO WK-JUSTIFICACION                                        
051300         MOVE 3 TO WK-DIAS-A-SUMAR                                        
051400         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
051500         MOVE 3 TO WK-PRIORIDAD-ACCION                                    
051600         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
051700     ELSE                                                                 
051800         MOVE 'Prepare for proposal questions' TO WK-TEXTO-ACCION         
051900         MOVE SPACES TO WK-JUSTIFICACION                                  
052000         STRING 'Proposal recently submitted - anticipate'                
052100             DELIMITED BY SIZE                                            
052200             ' follow-up queries' DELIMITED BY SIZE                       
052300             INTO WK-JUSTIFICACION                                        
052400         MOVE 5 TO WK-DIAS-A-SUMAR                                        
052500         PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT                    
052600         MOVE 3 TO WK-PRIORIDAD-ACCION                                    
052700         PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT                       
052800     END-IF.                                                              
052900*-----------                                                              
053000 4300-EXIT.                                                               
053100*-----------                                                              
053200     EXIT.                                                                
053300*---------------------------                                              
053400 4400-REGLA-11-NEGOTIATION.                                               
053500*---------------------------                                              
053600* REGLA 11 (ESTANDAR): NEGOTIATION                                        
053700     MOVE 'Prepare contract terms' TO WK-TEXTO-ACCION.                    
053800     MOVE SPACES TO WK-JUSTIFICACION.                                     
053900     STRING 'Negotiation stage - ready final documentation'               
054000         DELIMITED BY SIZE                                                
054100         INTO WK-JUSTIFICACION.                                           
054200     MOVE 7 TO WK-DIAS-A-SUMAR.                                           
054300     PERFORM 1300-CALC-FECHA-LIMITE THRU 1300-EXIT.                       
054400     MOVE 3 TO WK-PRIORIDAD-ACCION.                                       
054500     PERFORM 8000-AGREGAR-ACCION THRU 8000-EXIT.                          
054600*-----------                                                              
054700 4400-EXIT.                                                               
054800*-----------                                                              
054900     EXIT.                                                                
055000*---------------------                                                    
055100 8000-AGREGAR-ACCION.                                                     
055200*---------------------                                                    
055300* AGREGA UNA ACCION A LA SALIDA SI AUN NO SE LLEGO AL                     
055400* MAXIMO DE 3 (MAX-ACTIONS)                                               
055500     IF CRN-CANT-ACCIONES < 3                                             
055600         ADD 1 TO CRN-CANT-ACCIONES                                       
055700         SET CRN-IX TO CRN-CANT-ACCIONES                                  
055800         MOVE WK-PRIORIDAD-ACCION TO CRN-PRIORIDAD (CRN-IX)               
055900         MOVE WK-TEXTO-ACCION     TO CRN-TEXTO-ACCION (CRN-IX)            
056000         MOVE WK-JUSTIFICACION    TO CRN-JUSTIFICACION (CRN-IX)           
056100         MOVE WK-FECHA-LIMITE     TO CRN-FECHA-LIMITE (CRN-IX)            
056200     END-IF.                                                              
056300*-----------                                                              
056400 8000-EXIT.                                                               
056500*-----------                                                              
056600     EXIT.                                                                
056700*-----------------------------                                            
056800 8100-CALC-LARGO-COMPETENCIA.                                             
056900*-----------------------------                                            
057000* LARGO REAL (SIN RELLENO) DE CRD-COMPETENCIA (60 BYTES)                  
057100     MOVE 60 TO WK-LARGO-COMPETENCIA.                                     
057200 8100-10-VER-FIN-COMPET.                                                  
057300     IF WK-LARGO-COMPETENCIA = 0                                          
057400         GO TO 8100-EXIT                                                  
057500     END-IF.                                                              
057600     IF CRD-COMPETENCIA (WK-LARGO-COMPETENCIA:1) NOT = SPACE              
057700         GO TO 8100-EXIT                                                  
057800     END-IF.                                                              
057900     SUBTRACT 1 FROM WK-LARGO-COMPETENCIA.                                
058000     GO TO 8100-10-VER-FIN-COMPET.                                        
058100*-----------                                                              
058200 8100-EXIT.                                                               
058300*-----------                                                              
058400     EXIT.                                                                
