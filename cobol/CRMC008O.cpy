000100*-----------------------------------------------------------------        
000200*CRMC008O - COMMAREA DE SALIDA CRMB004 (ANALYSIS-SUMMARY)                 
000300*TOTALES DEL LOTE: CANTIDAD DE DEALS, PROBABILIDAD PROMEDIO               
000400*Y CANTIDAD DE ACCIONES DE ALTA PRIORIDAD.                                
000500*13/03/96 RGV ALTA INICIAL                                                
000600*-----------------------------------------------------------------        
000700 01  REG-CRMC008O.                                                        
000800     02  CRA-TOTAL-DEALS         PIC 9(6).                                
000900     02  CRA-PROBABILIDAD-PROM   PIC S9(3)V9 COMP-3.                      
001000     02  CRA-ACCIONES-ALTA-PRIO  PIC 9(6).                                
001100     02  FILLER                  PIC X(10) VALUE SPACES.                  
