000100*-----------------------------------------------------------------        
000200*CRML002 - BUSQUEDA DE PRESUPUESTO EN TB-BUDGET-TABLA (COPY               
000300*DE PROCEDURE DIVISION). CARGAR CRM2-CLAVE ANTES DEL COPY.                
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 SET CRM2-NO            TO TRUE.                                          
000700 SET TB-BG-IX            TO 1.                                            
000800 SEARCH TB-BUDGET-ENTRADA                                                 
000900     AT END                                                               
001000         SET CRM2-NO     TO TRUE                                          
001100     WHEN TB-BG-ALIAS (TB-BG-IX) = CRM2-CLAVE                             
001200         SET CRM2-SI     TO TRUE                                          
001300         MOVE TB-BG-CANON (TB-BG-IX)                                      
001400                         TO CRM2-PRESUP-CANON                             
001500         MOVE TB-BG-MULT  (TB-BG-IX)                                      
001600                         TO CRM2-MULTIPLICADOR                            
001700 END-SEARCH.                                                              
