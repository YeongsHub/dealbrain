000100******************************************************************        
000200*  * TK100231 17/05/99 LFC UTILITARIO DE FECHAS PARA EL LOTE  *           
000300*  *          DE ANALISIS DE OPORTUNIDADES (CRM)             *            
000400*  * FO9004 11/03/96 RGV PROYECTO BUS SERVICIO EMPRESARIAL    *           
000500******************************************************************        
000600*IDAPL*BSE                                                                
000700*OBJET*************************************************                   
000800*OBJET** UTILITARIO DE FECHAS (DIFERENCIA/SUMA/HOY)    *                  
000900*OBJET*************************************************                   
001000 *=======================*                                                
001100 IDENTIFICATION DIVISION.                                                 
001200 *=======================*                                                
001300 PROGRAM-ID. CRMB005.                                                     
001400 AUTHOR. LILIANA FERRARI CASTRO.                                          
001500 INSTALLATION. BSE - GERENCIA DE SISTEMAS.                                
001600 DATE-WRITTEN. 17/05/99.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
001900*-----------------------------------------------------------------        
002000*SUBRUTINA CRMB005 - UTILITARIO DE FECHAS DEL LOTE DE ANALISIS            
002100*DE OPORTUNIDADES. RECIBE UN CODIGO DE OPERACION (CRU-FUNCION)            
002200*Y CALCULA, SEGUN CORRESPONDA:                                            
002300*  D = DIFERENCIA EN DIAS ENTRE CRU-FECHA-1 Y CRU-FECHA-2                 
002400*  A = CRU-FECHA-1 MAS/MENOS CRU-DIAS-A-SUMAR                             
002500*  H = FECHA DE CORRIDA DEL SISTEMA (HOY), CON VENTANA DE                 
002600*      SIGLO PARA EL AJUSTE Y2K                                           
002700*                                                                         
002800*TODA LA ARITMETICA DE FECHAS SE HACE POR NUMERO JULIANO                  
002900*(ALGORITMO DE MEEUS), SIN FUNCIONES INTRINSECAS, VALIDO                  
003000*PARA CUALQUIER FECHA DEL CALENDARIO GREGORIANO (POSTERIOR                
003100*A 15/10/1582), QUE ES EL UNICO RANGO QUE INTERESA AL LOTE.               
003200*-----------------------------------------------------------------        
003300*HISTORIA DE MODIFICACIONES                                               
003400*-----------------------------------------------------------------        
003500*17/05/99 LFC ALTA INICIAL DEL PROGRAMA - TK100231                        
003600*04/11/98 LFC AJUSTE Y2K - VENTANA DE SIGLO EN 4000-CALC-                 
003700*         FECHA-HOY (AA < 50 = 20XX, AA >= 50 = 19XX) -                   
003800*         TK100112                                                        
003900*30/01/00 PAMH REVISION GENERAL POST Y2K - SIN NOVEDAD -                  
004000*         TK100301                                                        
004100*-----------------------------------------------------------------        
004200 *====================*                                                   
004300 ENVIRONMENT DIVISION.                                                    
004400 *====================*                                                   
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON STATUS IS CRMB005-TRACE-ON                                 
004900         OFF STATUS IS CRMB005-TRACE-OFF.                                 
005000 *=============*                                                          
005100 DATA DIVISION.                                                           
005200 *=============*                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400*-----------------------------------------------------------------        
005500*CONTADORES SUELTOS DE USO GENERAL (NIVEL 77)                             
005600*-----------------------------------------------------------------        
005700 77  WK-JDN-1                    PIC S9(9) COMP VALUE ZEROS.              
005800 77  WK-JDN-2                    PIC S9(9) COMP VALUE ZEROS.              
005900*-----------------------------------------------------------------        
006000*AREA DE TRABAJO PARA LA CONVERSION FECHA <-> JULIANO                     
006100*(COMUN A LAS TRES OPERACIONES)                                           
006200*-----------------------------------------------------------------        
006300 01  WK-FECHA-ENTRADA            PIC 9(8) VALUE ZEROS.                    
006400 01  WK-FECHA-ENTRADA-R          REDEFINES WK-FECHA-ENTRADA.              
006500     02  WK-FE-CCYY              PIC 9(4).                                
006600     02  WK-FE-MM                PIC 9(2).                                
006700     02  WK-FE-DD                PIC 9(2).                                
006800 01  WK-FECHA-SALIDA             PIC 9(8) VALUE ZEROS.                    
006900 01  WK-FECHA-SALIDA-R           REDEFINES WK-FECHA-SALIDA.               
007000     02  WK-FS-CCYY              PIC 9(4).                                
007100     02  WK-FS-MM                PIC 9(2).                                
007200     02  WK-FS-DD                PIC 9(2).                                
007300 01  WK-JULIANO.                                                          
007400     02  WK-JDN-SALIDA           PIC S9(9) COMP VALUE ZEROS.              
007500     02  WK-JDN-ENTRADA          PIC S9(9) COMP VALUE ZEROS.              
007600     02  WK-JL-ANO               PIC S9(9) COMP VALUE ZEROS.              
007700     02  WK-JL-MES               PIC S9(9) COMP VALUE ZEROS.              
007800     02  WK-JL-DIA               PIC S9(9) COMP VALUE ZEROS.              
007900     02  WK-JL-A                 PIC S9(9) COMP VALUE ZEROS.              
008000     02  WK-JL-B                 PIC S9(9) COMP VALUE ZEROS.              
008100     02  WK-JL-T1                PIC S9(9) COMP VALUE ZEROS.              
008200     02  WK-JL-T2                PIC S9(9) COMP VALUE ZEROS.              
008300     02  FILLER                  PIC X(04) VALUE SPACES.                  
008400*-----------------------------------------------------------------        
008500*AREA DE TRABAJO PARA LA FECHA DEL SISTEMA (FUNCION H)                    
008600*-----------------------------------------------------------------        
008700 01  WK-FECHA-SISTEMA            PIC 9(6) VALUE ZEROS.                    
008800 01  WK-FECHA-SISTEMA-R          REDEFINES WK-FECHA-SISTEMA.              
008900     02  WK-FS-AA                PIC 9(2).                                
009000     02  WK-FS-MM2               PIC 9(2).                                
009100     02  WK-FS-DD2               PIC 9(2).                                
009200 01  WK-FS-SIGLO                 PIC 9(2) VALUE ZEROS.                    
009300 01  WK-FECHA-SISTEMA-CCYY.                                               
009400     02  WK-FS2-SIGLO            PIC 9(2).                                
009500     02  WK-FS2-ANO              PIC 9(2).                                
009600     02  WK-FS2-MM               PIC 9(2).                                
009700     02  WK-FS2-DD               PIC 9(2).                                
009800 *================*                                                       
009900 LINKAGE SECTION.                                                         
010000 *================*                                                       
010100*-----------------------------------------------------------------        
010200*COMMAREA DE ENTRADA/SALIDA (VER CRMB001 3000-10/3200-)                   
010300*-----------------------------------------------------------------        
010400 COPY CRMC009I.                                                           
010500 COPY CRMC009O.                                                           
010600 *==================*                                                     
010700 PROCEDURE DIVISION USING REG-CRMC009I REG-CRMC009O.                      
010800 *==================*                                                     
010900*-----------------------                                                  
011000 0000-RUTINA-PRINCIPAL.                                                   
011100*-----------------------                                                  
011200     IF CRMB005-TRACE-ON                                                  
011300         DISPLAY 'CRMB005 - FUNCION ' CRU-FUNCION                         
011400     END-IF.                                                              
011500     SET CRU-OK TO TRUE.                                                  
011600     EVALUATE TRUE                                                        
011700         WHEN CRU-FN-DIFERENCIA                                           
011800             PERFORM 2000-CALC-DIFERENCIA THRU 2000-EXIT                  
011900         WHEN CRU-FN-SUMAR-DIAS                                           
012000             PERFORM 3000-CALC-SUMA-DIAS THRU 3000-EXIT                   
012100         WHEN CRU-FN-HOY                                                  
012200             PERFORM 4000-CALC-FECHA-HOY THRU 4000-EXIT                   
012300         WHEN OTHER                                                       
012400             SET CRU-ERROR-FECHA TO TRUE                                  
012500     END-EVALUATE.                                                        
012600     GOBACK.                                                              
012700*----------------------                                                   
012800 1000-FECHA-A-JULIANO.                                                    
012900*----------------------                                                   
013000* CONVIERTE WK-FECHA-ENTRADA (CCYYMMDD) A NUMERO JULIANO                  
013100* (WK-JDN-SALIDA). ALGORITMO DE MEEUS, SOLO CALENDARIO                    
013200* GREGORIANO - NO HAY DIVISIONES NEGATIVAS EN ESTE TRAMO.                 
013300     IF WK-FE-MM > 2                                                      
013400         MOVE WK-FE-CCYY TO WK-JL-ANO                                     
013500         MOVE WK-FE-MM   TO WK-JL-MES                                     
013600     ELSE                                                                 
013700         COMPUTE WK-JL-ANO = WK-FE-CCYY - 1                               
013800         COMPUTE WK-JL-MES = WK-FE-MM + 12                                
013900     END-IF.                                                              
014000     MOVE WK-FE-DD TO WK-JL-DIA.                                          
014100     COMPUTE WK-JL-A = WK-JL-ANO / 100.                                   
014200     COMPUTE WK-JL-B = 2 - WK-JL-A + (WK-JL-A / 4).                       
014300     COMPUTE WK-JL-T1 = (36525 * (WK-JL-ANO + 4716)) / 100.               
014400     COMPUTE WK-JL-T2 = (306001 * (WK-JL-MES + 1)) / 10000.               
014500     COMPUTE WK-JDN-SALIDA =                                              
014600         WK-JL-T1 + WK-JL-T2 + WK-JL-DIA + WK-JL-B - 1524.                
014700*-----------                                                              
014800 1000-EXIT.                                                               
014900*-----------                                                              
015000     EXIT.                                                                
015100*----------------------                                                   
015200 1100-JULIANO-A-FECHA.                                                    
015300*----------------------                                                   
015400* CONVIERTE WK-JDN-ENTRADA A FECHA CCYYMMDD (WK-FECHA-SALIDA)             
015500* ALGORITMO DE MEEUS INVERSO, SOLO CALENDARIO GREGORIANO                  
015600     COMPUTE WK-JL-B  = WK-JDN-ENTRADA + 1524.                            
015700     COMPUTE WK-JL-T1 = (WK-JL-B * 100 - 12210) / 36525.                  
015800     COMPUTE WK-JL-T2 = (36525 * WK-JL-T1) / 100.                         
015900     COMPUTE WK-JL-A  = ((WK-JL-B - WK-JL-T2) * 10000) / 306001.          
016000     COMPUTE WK-JL-DIA = WK-JL-B - WK-JL-T2                               
016100         - ((306001 * WK-JL-A) / 10000).                                  
016200     IF WK-JL-A < 14                                                      
016300         COMPUTE WK-JL-MES = WK-JL-A - 1                                  
016400     ELSE                                                                 
016500         COMPUTE WK-JL-MES = WK-JL-A - 13                                 
016600     END-IF.                                                              
016700     IF WK-JL-MES > 2                                                     
016800         COMPUTE WK-JL-ANO = WK-JL-T1 - 4716                              
016900     ELSE                                                                 
017000         COMPUTE WK-JL-ANO = WK-JL-T1 - 4715                              
017100     END-IF.                                                              
017200     MOVE WK-JL-ANO TO WK-FS-CCYY.                                        
017300     MOVE WK-JL-MES TO WK-FS-MM.                                          
017400     MOVE WK-JL-DIA TO WK-FS-DD.                                          
017500*-----------                                                              
017600 1100-EXIT.                                                               
017700*-----------                                                              
017800     EXIT.                                                                
017900*----------------------                                                   
018000 2000-CALC-DIFERENCIA.                                                    
018100*----------------------                                                   
018200* CANTIDAD DE DIAS ENTRE CRU-FECHA-1 Y CRU-FECHA-2 (FECHA-2               
018300* MENOS FECHA-1 - PUEDE DAR NEGATIVO SI FECHA-1 ES POSTERIOR)             
018400     MOVE CRU-FECHA-1 TO WK-FECHA-ENTRADA.                                
018500     PERFORM 1000-FECHA-A-JULIANO THRU 1000-EXIT.                         
018600     MOVE WK-JDN-SALIDA TO WK-JDN-1.                                      
018700     MOVE CRU-FECHA-2 TO WK-FECHA-ENTRADA.                                
018800     PERFORM 1000-FECHA-A-JULIANO THRU 1000-EXIT.                         
018900     MOVE WK-JDN-SALIDA TO WK-JDN-2.                                      
019000     COMPUTE CRU-DIAS-RESULTADO = WK-JDN-2 - WK-JDN-1.                    
019100*-----------                                                              
019200 2000-EXIT.                                                               
019300*-----------                                                              
019400     EXIT.                                                                
019500*---------------------                                                    
019600 3000-CALC-SUMA-DIAS.                                                     
019700*---------------------                                                    
019800* SUMA (O RESTA, SI ES NEGATIVO) CRU-DIAS-A-SUMAR A LA FECHA              
019900* CRU-FECHA-1, DEVOLVIENDO EL RESULTADO EN CRU-FECHA-RESULTADO            
020000     MOVE CRU-FECHA-1 TO WK-FECHA-ENTRADA.                                
020100     PERFORM 1000-FECHA-A-JULIANO THRU 1000-EXIT.                         
020200     COMPUTE WK-JDN-ENTRADA = WK-JDN-SALIDA + CRU-DIAS-A-SUMAR.           
020300     PERFORM 1100-JULIANO-A-FECHA THRU 1100-EXIT.                         
020400     MOVE WK-FECHA-SALIDA TO CRU-FECHA-RESULTADO.                         
020500*-----------                                                              
020600 3000-EXIT.                                                               
020700*-----------                                                              
020800     EXIT.                                                                
020900*---------------------                                                    
021000 4000-CALC-FECHA-HOY.                                                     
021100*---------------------                                                    
021200* FECHA DE CORRIDA DEL SISTEMA, CON VENTANA DE SIGLO PARA                 
021300* EL AJUSTE Y2K (AA < 50 SE TOMA COMO 20XX, SI NO 19XX)                   
021400     ACCEPT WK-FECHA-SISTEMA FROM DATE.                                   
021500     IF WK-FS-AA < 50                                                     
021600         MOVE 20 TO WK-FS-SIGLO                                           
021700     ELSE                                                                 
021800         MOVE 19 TO WK-FS-SIGLO                                           
021900     END-IF.                                                              
022000     MOVE WK-FS-SIGLO TO WK-FS2-SIGLO.                                    
022100     MOVE WK-FS-AA    TO WK-FS2-ANO.                                      
022200     MOVE WK-FS-MM2   TO WK-FS2-MM.                                       
022300     MOVE WK-FS-DD2   TO WK-FS2-DD.                                       
022400     MOVE WK-FECHA-SISTEMA-CCYY TO CRU-FECHA-RESULTADO.                   
022500*-----------                                                              
022600 4000-EXIT.                                                               
022700*-----------                                                              
022800     EXIT.                                                                
