000100*-----------------------------------------------------------------        
000200*CRML001 - BUSQUEDA DE ETAPA EN TB-STAGE-TABLA (COPY DE                   
000300*PROCEDURE DIVISION, SET+SEARCH SOBRE LA TABLA EN MEMORIA).               
000400*CARGAR CRM1-CLAVE ANTES DEL COPY; AL RETORNAR, CRM1-SI                   
000500*INDICA SI HUBO COINCIDENCIA Y CRM1-ETAPA-CANON/CRM1-PESO-BASE            
000600*TRAEN EL VALOR NORMALIZADO.                                              
000700*13/03/96 RGV ALTA INICIAL                                                
000800*-----------------------------------------------------------------        
000900 SET CRM1-NO            TO TRUE.                                          
001000 SET TB-ST-IX            TO 1.                                            
001100 SEARCH TB-STAGE-ENTRADA                                                  
001200     AT END                                                               
001300         SET CRM1-NO     TO TRUE                                          
001400     WHEN TB-ST-ALIAS (TB-ST-IX) = CRM1-CLAVE                             
001500         SET CRM1-SI     TO TRUE                                          
001600         MOVE TB-ST-CANON (TB-ST-IX)                                      
001700                         TO CRM1-ETAPA-CANON                              
001800         MOVE TB-ST-PESO  (TB-ST-IX)                                      
001900                         TO CRM1-PESO-BASE                                
002000 END-SEARCH.                                                              
