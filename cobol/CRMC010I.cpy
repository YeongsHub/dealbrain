000100*-----------------------------------------------------------------        
000200*CRMC010I - COMMAREA DE ENTRADA CRMB006 (BUSQUEDA DE SUBCADENA)           
000300*PERMITE A CRMB002/CRMB003 RASTREAR PALABRAS CLAVE EN                     
000400*TEXTO LIBRE (NOTAS, PUNTOS DE DOLOR, COMPETENCIA) SIN                    
000500*DISTINGUIR MAYUSCULAS/MINUSCULAS.                                        
000600*13/03/96 RGV ALTA INICIAL                                                
000700*-----------------------------------------------------------------        
000800 01  REG-CRMC010I.                                                        
000900     02  CRX-TEXTO               PIC X(200).                              
001000     02  CRX-PATRON              PIC X(40).                               
