000100*-----------------------------------------------------------------        
000200*CRMC005 - LINEA DE IMPRESION DE SUMMARY-REPORT                           
000300*TOTALES DEL LOTE COMPLETO DE ANALISIS DE OPORTUNIDADES.                  
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 01  REG-CRMC005.                                                         
000700     02  WI-TOTAL-DEALS          PIC ZZZZZ9.                              
000800     02  FILLER                  PIC X(02) VALUE SPACES.                  
000900     02  WI-PROBABILIDAD-PROM    PIC ZZ9.9.                               
001000     02  FILLER                  PIC X(03) VALUE SPACES.                  
001100     02  WI-ACCIONES-ALTA-PRIO   PIC ZZZZZ9.                              
