000100*-----------------------------------------------------------------        
000200*CRMC007I - COMMAREA DE ENTRADA CRMB003 (NBAGENERATION)                   
000300*DEAL A EVALUAR MAS FECHA DE CORRIDA DEL LOTE (HOY).                      
000400*13/03/96 RGV ALTA INICIAL                                                
000500*-----------------------------------------------------------------        
000600 01  REG-CRMC007I.                                                        
000700     COPY CRMC000 REPLACING ==01  REG-CRMC000==                           
000800         BY ==02  CR7-DEAL==.                                             
000900     02  CR7-FECHA-HOY           PIC 9(8).                                
