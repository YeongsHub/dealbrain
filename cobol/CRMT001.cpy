000100*-----------------------------------------------------------------        
000200*CRMT001 - TABLA DE ETAPAS DE OPORTUNIDAD (DEALSTAGE) CON SUS             
000300*ALIAS DE NORMALIZACION Y SU PESO BASE DE PROBABILIDAD.                   
000400*TABLA DE BUSQUEDA EN MEMORIA CARGADA POR VALUE (FILLER +                 
000500*REDEFINES CON OCCURS), SIN ACCESO A ARCHIVO NI A BASE.                   
000600*13/03/96 RGV ALTA INICIAL                                                
000700*-----------------------------------------------------------------        
000800*CAMPOS DE SOPORTE PARA LA BUSQUEDA (VER CRML001)                         
000900 01  WE-SOPORTE-STAGE.                                                    
001000     02  CRM1-CLAVE              PIC X(20).                               
001100     02  CRM1-ENCONTRADO         PIC X(1).                                
001200         88  CRM1-SI             VALUE 'S'.                               
001300         88  CRM1-NO             VALUE 'N'.                               
001400     02  CRM1-ETAPA-CANON        PIC X(13).                               
001500     02  CRM1-PESO-BASE          PIC 9(3).                                
001600*                                                                         
001700*TABLA: ALIAS(20) + ETAPA CANONICA(13) + PESO BASE(3) = 36                
001800 01  TB-STAGE-DATOS.                                                      
001900     02  FILLER                                                           
002000           PIC X(36) VALUE 'DISCOVERY           DISCOVERY    015'.        
002100     02  FILLER                                                           
002200           PIC X(36) VALUE 'QUALIFICATION       QUALIFICATION035'.        
002300     02  FILLER                                                           
002400           PIC X(36) VALUE 'PROPOSAL            PROPOSAL     055'.        
002500     02  FILLER                                                           
002600           PIC X(36) VALUE 'NEGOTIATION         NEGOTIATION  075'.        
002700     02  FILLER                                                           
002800           PIC X(36) VALUE 'CLOSED_WON          CLOSED_WON   100'.        
002900     02  FILLER                                                           
003000           PIC X(36) VALUE 'CLOSED_LOST         CLOSED_LOST  000'.        
003100     02  FILLER                                                           
003200           PIC X(36) VALUE 'CLOSED-WON          CLOSED_WON   100'.        
003300     02  FILLER                                                           
003400           PIC X(36) VALUE 'CLOSEDWON           CLOSED_WON   100'.        
003500     02  FILLER                                                           
003600           PIC X(36) VALUE 'WON                 CLOSED_WON   100'.        
003700     02  FILLER                                                           
003800           PIC X(36) VALUE 'CLOSED-LOST         CLOSED_LOST  000'.        
003900     02  FILLER                                                           
004000           PIC X(36) VALUE 'CLOSEDLOST          CLOSED_LOST  000'.        
004100     02  FILLER                                                           
004200           PIC X(36) VALUE 'LOST                CLOSED_LOST  000'.        
004300 01  TB-STAGE-TABLA              REDEFINES TB-STAGE-DATOS.                
004400     02  TB-STAGE-ENTRADA                                                 
004500           OCCURS 12 TIMES INDEXED BY TB-ST-IX.                           
004600         03  TB-ST-ALIAS         PIC X(20).                               
004700         03  TB-ST-CANON         PIC X(13).                               
004800         03  TB-ST-PESO          PIC 9(3).                                
